000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADUSU-COB.
000300 AUTHOR.        REGINA A. SANTOS.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  17/04/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - SUBSISTEMA CADASTRO
001100*    PROGRAMA  : CADUSU-COB
001200*    FINALIDADE: VALIDA FICHAS DE CADASTRO DE ALUNO RECEBIDAS NO
001300*                ARQUIVO REGCAD E GRAVA OS ALUNOS ACEITOS NO
001400*                ARQUIVO MESTRE USUARIOS, EMITINDO LISTAGEM DE
001500*                RECUSAS COM O MOTIVO EM CADRPT.
001600*----------------------------------------------------------------
001700*    HISTORICO DE ALTERACOES
001800*    DATA        PROGR   OS-NUMERO   DESCRICAO
001900*    17/04/1989  RAS     OS-0091     IMPLANTACAO INICIAL.
002000*    02/08/1989  RAS     OS-0114     INCLUIDA VALIDACAO DE
002100*                                    TAMANHO MINIMO DE SENHA.
002200*    11/01/1990  JKM     OS-0158     INCLUIDA VALIDACAO DE NOME
002300*                                    MINIMO (0500-VALIDA-NOME).
002400*    23/05/1991  JKM     OS-0203     TABELA DE E-MAILS AMPLIADA
002500*                                    DE 200 PARA 500 POSICOES.
002600*    09/09/1992  FTO     OS-0266     CORRIGIDO CALCULO DO
002700*                                    PROXIMO ID DE USUARIO.
002800*    14/02/1994  FTO     OS-0301     PADRONIZADO LAYOUT DO
002900*                                    RELATORIO DE RECUSAS.
003000*    30/06/1995  MLC     OS-0349     REVISADA MENSAGEM DE SENHA
003100*                                    DIVERGENTE (PADRAO CEAE).
003200*    19/03/1997  MLC     OS-0412     INCLUIDO CONTROLE DE
003300*                                    ACEITOS/RECUSADOS NO RODAPE.
003400*    28/10/1998  EPN     OS-0470     AJUSTE PARA VIRADA DO ANO
003500*                                    2000 - DATA DE CONTROLE
003600*                                    PASSA A VIR DE ARQUIVO.
003700*    15/01/1999  EPN     OS-0478     TESTES DE VIRADA DO SECULO
003800*                                    NA DATA DE CRIACAO (ANO2000)
003900*    04/05/2001  MLC     OS-0533     COMENTARIOS REVISADOS.
004000*----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT USUARIOS   ASSIGN TO "USUARIOS"
005000                        ORGANIZATION LINE SEQUENTIAL
005100                        FILE STATUS IS STATUS-USU.
005200
005300     SELECT REGCAD      ASSIGN TO "REGCAD"
005400                        ORGANIZATION LINE SEQUENTIAL
005500                        FILE STATUS IS STATUS-REG.
005600
005700     SELECT CTLCAD      ASSIGN TO "CTLCAD"
005800                        ORGANIZATION LINE SEQUENTIAL
005900                        FILE STATUS IS STATUS-CTL.
006000
006100     SELECT CADRPT      ASSIGN TO "CADRPT"
006200                        ORGANIZATION LINE SEQUENTIAL
006300                        FILE STATUS IS STATUS-RPT.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  USUARIOS
006900     LABEL RECORDS ARE STANDARD.
007000 01  REG-USUARIO.
007100     05  USR-ID                     PIC 9(09).
007200     05  USR-NOME                   PIC X(100).
007300     05  USR-EMAIL                  PIC X(150).
007400     05  USR-SENHA                  PIC X(060).
007500     05  USR-DATA-CRIACAO           PIC 9(08).
007600     05  USR-ATIVO                  PIC X(01).
007700         88  USR-ATIVO-SIM          VALUE 'S'.
007800         88  USR-ATIVO-NAO          VALUE 'N'.
007900     05  FILLER                     PIC X(008).
008000
008100 FD  REGCAD
008200     LABEL RECORDS ARE STANDARD.
008300 01  REG-CADASTRO.
008400     05  RCD-NOME                   PIC X(100).
008500     05  RCD-EMAIL                  PIC X(150).
008600     05  RCD-SENHA                  PIC X(060).
008700     05  RCD-CONF-SENHA             PIC X(060).
008800     05  FILLER                     PIC X(010).
008900
009000 FD  CTLCAD
009100     LABEL RECORDS ARE STANDARD.
009200 01  REG-CONTROLE.
009300     05  CTL-DATA-PROC              PIC 9(08).
009400     05  FILLER                     PIC X(072).
009500
009600 FD  CADRPT
009700     LABEL RECORDS ARE STANDARD.
009800 01  REG-CADRPT                     PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WS-STATUS-AREA.
010200     05  STATUS-USU                 PIC X(02) VALUE SPACES.
010300     05  STATUS-REG                 PIC X(02) VALUE SPACES.
010400     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
010500     05  STATUS-RPT                 PIC X(02) VALUE SPACES.
010600     05  FILLER                     PIC X(01) VALUE SPACES.
010700
010800 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
010900 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
011000     05  WS-DATA-PROC-AAAA          PIC 9(04).
011100     05  WS-DATA-PROC-MM            PIC 9(02).
011200     05  WS-DATA-PROC-DD            PIC 9(02).
011300
011400 01  WS-PROX-ID-EDICAO              PIC 9(09) VALUE ZERO.
011500 01  WS-PROX-ID-EDICAO-R REDEFINES WS-PROX-ID-EDICAO.
011600     05  WS-PROX-ID-FAIXA           PIC 9(03).
011700     05  WS-PROX-ID-SEQ             PIC 9(06).
011800
011900 01  WS-CONTADORES.
012000     05  WS-QTD-USUARIOS            PIC 9(05) COMP VALUE ZERO.
012100     05  WS-PROX-ID                 PIC 9(09) COMP VALUE ZERO.
012200     05  WS-CONT-ACEITOS            PIC 9(05) COMP VALUE ZERO.
012300     05  WS-CONT-RECUSADOS          PIC 9(05) COMP VALUE ZERO.
012400     05  WS-SUB-TAB                 PIC 9(05) COMP VALUE ZERO.
012500     05  WS-SUB-SENHA               PIC 9(02) COMP VALUE ZERO.
012600     05  WS-SUB-NOME                PIC 9(03) COMP VALUE ZERO.
012700     05  WS-TAM-SENHA               PIC 9(02) COMP VALUE ZERO.
012800     05  WS-TAM-NOME                PIC 9(03) COMP VALUE ZERO.
012900     05  FILLER                     PIC X(01) VALUE SPACES.
013000
013100 01  WS-SWITCHES.
013200     05  WS-EOF-REG                 PIC X(01) VALUE 'N'.
013300         88  FIM-DE-REGCAD          VALUE 'S'.
013400     05  WS-ACHOU-EMAIL             PIC X(01) VALUE 'N'.
013500     05  WS-MOTIVO-REJ              PIC X(30) VALUE SPACES.
013600     05  FILLER                     PIC X(01) VALUE SPACES.
013700
013800 01  WS-TAB-EMAIL-GRUPO.
013900     05  WS-TAB-EMAIL-OCR OCCURS 500 TIMES.
014000         10  WS-TAB-EMAIL-VAL       PIC X(150).
014100         10  WS-TAB-EMAIL-ID        PIC 9(09) COMP.
014200
014300 01  WS-TAB-EMAIL-LINEAR REDEFINES WS-TAB-EMAIL-GRUPO
014400                                    PIC X(79500).
014500
014600 01  DET-REJEITO.
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800     05  DET-REJ-EMAIL              PIC X(040).
014900     05  FILLER                     PIC X(02) VALUE SPACES.
015000     05  DET-REJ-MOTIVO             PIC X(030).
015100     05  FILLER                     PIC X(058) VALUE SPACES.
015200
015300 01  DET-TOTAIS.
015400     05  FILLER                     PIC X(002) VALUE SPACES.
015500     05  FILLER                     PIC X(030) VALUE
015600         'ACEITOS.....:'.
015700     05  DET-TOT-ACEITOS            PIC ZZZZ9.
015800     05  FILLER                     PIC X(010) VALUE SPACES.
015900     05  FILLER                     PIC X(030) VALUE
016000         'RECUSADOS...:'.
016100     05  DET-TOT-RECUSADOS          PIC ZZZZ9.
016150     05  FILLER                     PIC X(002) VALUE SPACES.
016160     05  FILLER                     PIC X(013) VALUE
016170         'FAIXA-LOTE..:'.
016180     05  DET-TOT-FAIXA              PIC 999.
016190     05  FILLER                     PIC X(001) VALUE '-'.
016200     05  DET-TOT-SEQ                PIC 999999.
016210     05  FILLER                     PIC X(015) VALUE SPACES.
016300
016400 PROCEDURE DIVISION.
016500
016600*----------------------------------------------------------------
016700*    ROTINA PRINCIPAL - ABRE ARQUIVOS, CARREGA TABELA DE
016800*    E-MAILS JA CADASTRADOS E INICIA A LEITURA DAS FICHAS.
016900*----------------------------------------------------------------
017000 0100-ABRIR-ARQUIVOS.
017100     MOVE SPACES TO WS-TAB-EMAIL-LINEAR.
017200     OPEN INPUT CTLCAD.
017300     READ CTLCAD
017400         AT END MOVE ZEROS TO CTL-DATA-PROC.
017500     MOVE CTL-DATA-PROC TO WS-DATA-PROC-8.
017600     CLOSE CTLCAD.
017700
017800     OPEN INPUT USUARIOS.
017900     IF STATUS-USU = '35'
018000        GO TO 0180-SEM-MESTRE.
018100     PERFORM 0150-CARREGA-TABELA THRU 0150-EXIT
018200         UNTIL STATUS-USU = '10'.
018300     CLOSE USUARIOS.
018400
018500 0180-SEM-MESTRE.
018600     OPEN INPUT  REGCAD
018700          OUTPUT CADRPT.
018800     OPEN EXTEND USUARIOS.
018900     IF STATUS-USU = '35'
019000        CLOSE USUARIOS
019100        OPEN OUTPUT USUARIOS
019200        CLOSE USUARIOS
019300        OPEN EXTEND USUARIOS.
019400     GO TO 0200-LER-CADASTRO.
019500
019600*----------------------------------------------------------------
019700*    CARREGA EM MEMORIA OS E-MAILS JA CADASTRADOS E APURA O
019800*    PROXIMO NUMERO DE USUARIO A ATRIBUIR (OS-0266).
019900*----------------------------------------------------------------
020000 0150-CARREGA-TABELA.
020100     READ USUARIOS
020200         AT END MOVE '10' TO STATUS-USU
020300         NOT AT END
020400             ADD 1 TO WS-QTD-USUARIOS
020500             MOVE USR-EMAIL TO WS-TAB-EMAIL-VAL(WS-QTD-USUARIOS)
020600             MOVE USR-ID    TO WS-TAB-EMAIL-ID(WS-QTD-USUARIOS)
020700             IF USR-ID NOT < WS-PROX-ID
020800                MOVE USR-ID TO WS-PROX-ID.
020900 0150-EXIT.
021000     EXIT.
021100
021200*----------------------------------------------------------------
021300*    LEITURA DAS FICHAS DE CADASTRO - UMA FICHA POR ALUNO.
021400*    A CADA FICHA APLICAM-SE AS REGRAS NA ORDEM DO MANUAL DO
021500*    USUARIO; A PRIMEIRA REGRA QUE FALHAR DETERMINA A RECUSA.
021600*----------------------------------------------------------------
021700 0200-LER-CADASTRO.
021800     READ REGCAD
021900         AT END GO TO 0900-ENCERRAR.
022000
022100     MOVE SPACES TO WS-MOTIVO-REJ.
022200     PERFORM 0300-VALIDA-SENHAS THRU 0300-EXIT.
022300     IF WS-MOTIVO-REJ = SPACES
022400        PERFORM 0400-VALIDA-TAM-SENHA THRU 0400-EXIT.
022500     IF WS-MOTIVO-REJ = SPACES
022600        PERFORM 0500-VALIDA-NOME THRU 0500-EXIT.
022700     IF WS-MOTIVO-REJ = SPACES
022800        PERFORM 0600-VALIDA-EMAIL THRU 0600-EXIT.
022900
023000     IF WS-MOTIVO-REJ NOT = SPACES
023100        GO TO 0250-GRAVA-REJEITO.
023200
023300     PERFORM 0700-GRAVA-USUARIO THRU 0700-EXIT.
023400     GO TO 0200-LER-CADASTRO.
023500
023600 0250-GRAVA-REJEITO.
023700     ADD 1 TO WS-CONT-RECUSADOS.
023800     MOVE SPACES TO DET-REJEITO.
023900     MOVE RCD-EMAIL      TO DET-REJ-EMAIL.
024000     MOVE WS-MOTIVO-REJ  TO DET-REJ-MOTIVO.
024100     WRITE REG-CADRPT FROM DET-REJEITO.
024200     GO TO 0200-LER-CADASTRO.
024300
024400*----------------------------------------------------------------
024500*    REGRA 1 - SENHA E CONFIRMACAO DEVEM SER IDENTICAS.
024600*----------------------------------------------------------------
024700 0300-VALIDA-SENHAS.
024800     IF RCD-SENHA NOT = RCD-CONF-SENHA
024900        MOVE 'SENHAS NAO COINCIDEM' TO WS-MOTIVO-REJ.
025000 0300-EXIT.
025100     EXIT.
025200
025300*----------------------------------------------------------------
025400*    REGRA 2 - SENHA COM NO MINIMO 6 CARACTERES UTEIS (OS-0114).
025500*----------------------------------------------------------------
025600 0400-VALIDA-TAM-SENHA.                                           FTO0114R
025700     MOVE ZERO TO WS-TAM-SENHA.
025800     MOVE 60   TO WS-SUB-SENHA.
025900     PERFORM 0405-RETROCEDE-SENHA THRU 0405-EXIT
026000         UNTIL WS-SUB-SENHA = ZERO.
026100     IF WS-TAM-SENHA < 6
026200        MOVE 'SENHA MINIMA 6' TO WS-MOTIVO-REJ.
026300 0400-EXIT.
026400     EXIT.
026500
026600 0405-RETROCEDE-SENHA.
026700     IF RCD-SENHA(WS-SUB-SENHA:1) NOT = SPACE
026800        MOVE WS-SUB-SENHA TO WS-TAM-SENHA
026900        MOVE ZERO TO WS-SUB-SENHA
027000     ELSE
027100        SUBTRACT 1 FROM WS-SUB-SENHA.
027200 0405-EXIT.
027300     EXIT.
027400
027500*----------------------------------------------------------------
027600*    REGRA 3 - NOME (SEM BRANCOS A DIREITA) COM NO MINIMO 3 E
027700*    NO MAXIMO 100 CARACTERES (OS-0158).
027800*----------------------------------------------------------------
027900 0500-VALIDA-NOME.
028000     MOVE ZERO TO WS-TAM-NOME.
028100     MOVE 100  TO WS-SUB-NOME.
028200     PERFORM 0505-RETROCEDE-NOME THRU 0505-EXIT
028300         UNTIL WS-SUB-NOME = ZERO.
028400     IF WS-TAM-NOME < 3
028500        MOVE 'NOME MINIMO 3' TO WS-MOTIVO-REJ.
028600 0500-EXIT.
028700     EXIT.
028800
028900 0505-RETROCEDE-NOME.
029000     IF RCD-NOME(WS-SUB-NOME:1) NOT = SPACE
029100        MOVE WS-SUB-NOME TO WS-TAM-NOME
029200        MOVE ZERO TO WS-SUB-NOME
029300     ELSE
029400        SUBTRACT 1 FROM WS-SUB-NOME.
029500 0505-EXIT.
029600     EXIT.
029700
029800*----------------------------------------------------------------
029900*    REGRA 4 - E-MAIL NAO PODE JA EXISTIR NO MESTRE (OS-0203).
030000*----------------------------------------------------------------
030100 0600-VALIDA-EMAIL.                                               JKM0203R
030200     MOVE 'N' TO WS-ACHOU-EMAIL.
030300     PERFORM 0605-PROCURA-EMAIL THRU 0605-EXIT
030400         VARYING WS-SUB-TAB FROM 1 BY 1
030500         UNTIL WS-SUB-TAB > WS-QTD-USUARIOS
030600            OR WS-ACHOU-EMAIL = 'S'.
030700     IF WS-ACHOU-EMAIL = 'S'
030800        MOVE 'EMAIL JA CADASTRADO' TO WS-MOTIVO-REJ.
030900 0600-EXIT.
031000     EXIT.
031100
031200 0605-PROCURA-EMAIL.
031300     IF WS-TAB-EMAIL-VAL(WS-SUB-TAB) = RCD-EMAIL
031400        MOVE 'S' TO WS-ACHOU-EMAIL.
031500 0605-EXIT.
031600     EXIT.
031700
031800*----------------------------------------------------------------
031900*    FICHA APROVADA - ATRIBUI ID, GRAVA NO MESTRE E ATUALIZA A
032000*    TABELA DE E-MAILS EM MEMORIA PARA AS PROXIMAS FICHAS.
032100*----------------------------------------------------------------
032200 0700-GRAVA-USUARIO.
032300     ADD 1 TO WS-PROX-ID.
032400     MOVE SPACES        TO REG-USUARIO.
032500     MOVE WS-PROX-ID    TO USR-ID.
032600     MOVE RCD-NOME      TO USR-NOME.
032700     MOVE RCD-EMAIL     TO USR-EMAIL.
032800     MOVE RCD-SENHA     TO USR-SENHA.
032900     MOVE WS-DATA-PROC-8 TO USR-DATA-CRIACAO.
033000     MOVE 'S'           TO USR-ATIVO.
033100     WRITE REG-USUARIO.
033200
033300     ADD 1 TO WS-QTD-USUARIOS.
033400     MOVE RCD-EMAIL  TO WS-TAB-EMAIL-VAL(WS-QTD-USUARIOS).
033500     MOVE WS-PROX-ID TO WS-TAB-EMAIL-ID(WS-QTD-USUARIOS).
033600     ADD 1 TO WS-CONT-ACEITOS.
033700 0700-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------
034100*    FIM DE PROCESSAMENTO - IMPRIME TOTAIS DE CONTROLE E FECHA.
034200*----------------------------------------------------------------
034300 0900-ENCERRAR.
034310     MOVE SPACES TO DET-TOTAIS.
034320     MOVE WS-CONT-ACEITOS   TO DET-TOT-ACEITOS.
034330     MOVE WS-CONT-RECUSADOS TO DET-TOT-RECUSADOS.
034340     MOVE WS-PROX-ID    TO WS-PROX-ID-EDICAO.
034350     MOVE WS-PROX-ID-FAIXA TO DET-TOT-FAIXA.
034360     MOVE WS-PROX-ID-SEQ   TO DET-TOT-SEQ.
034700     WRITE REG-CADRPT FROM DET-TOTAIS.
034800     CLOSE REGCAD
034900           USUARIOS
035000           CADRPT.
035100     STOP RUN.


