000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRONOG-COB.
000300 AUTHOR.        ENZO T. VILARIM.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  14/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - MOTOR DE REGRAS
001100*    PROGRAMA  : CRONOG-COB
001200*    FINALIDADE: PARA CADA OBJETIVO EM ANDAMENTO, CALCULA A
001300*                VIABILIDADE (HORAS DISPONIVEIS X HORAS
001400*                NECESSARIAS), SUGERE CORTES DE MINITEMAS QUANDO
001500*                INVIAVEL, GERA O CRONOGRAMA DE TAREFAS (SESSOES
001600*                DE FUNDAMENTOS/APROFUNDAMENTO/REVISAO) E EMITE
001700*                O RELATORIO FEASRPT. OS DEMAIS OBJETIVOS (AINDA
001800*                EM RASCUNHO) SO TEM SUAS TAREFAS PREEXISTENTES
001900*                TRANSPORTADAS, SEM CALCULO DE CRONOGRAMA.
002000*----------------------------------------------------------------
002100*    HISTORICO DE ALTERACOES
002200*    DATA        PROGR   OS-NUMERO   DESCRICAO
002300*    14/06/1989  ETV     OS-0101     IMPLANTACAO INICIAL - SO
002400*                                    CALCULO DE VIABILIDADE.
002500*    02/02/1990  ETV     OS-0134     INCLUIDA GERACAO DE TAREFAS
002600*                                    (DIVISAO EM SESSOES).
002700*    19/07/1991  RAS     OS-0201     SUGESTAO DE CORTE DE
002800*                                    MINITEMAS ORDENADA POR
002900*                                    CARGA HORARIA DESCENDENTE.
003000*    11/02/1994  FTO     OS-0299     CORRIGIDA CONTAGEM DE DIAS
003100*                                    UTEIS - TOMAVA O PRAZO POR
003200*                                    INTEIRO, DEVE COMECAR NO
003300*                                    DIA SEGUINTE AO PROCESSA-
003400*                                    MENTO.
003500*    05/06/1996  MLC     OS-0372     RELATORIO FEASRPT PASSA A
003600*                                    TRAZER RESUMO DO CRONOGRAMA
003700*                                    E LINHA DE PROGRESSO, LIDA
003800*                                    DO MESTRE DE TAREFAS ANTES
003900*                                    DA REGRAVACAO.
004000*    03/10/1997  MLC     OS-0421     SESSOES NAO ENCAIXADAS SAO
004100*                                    CONTADAS COMO ALERTA, NAO
004200*                                    MAIS DESCARTADAS EM
004300*                                    SILENCIO.
004400*    22/04/1998  MLC     OS-0451     OBJETIVOS EM RASCUNHO
004500*                                    PASSAM A TER AS TAREFAS
004600*                                    PREEXISTENTES PRESERVADAS
004700*                                    (ANTES ERAM PERDIDAS NA
004800*                                    REGRAVACAO DO MESTRE).
004900*    17/09/1998  EPN     OS-0464     PREPARACAO ANO 2000 - DATA
005000*                                    DE PROCESSAMENTO VEM DE
005100*                                    ARQUIVO DE CONTROLE.
005200*    14/01/1999  EPN     OS-0478     TESTES DE VIRADA DO SECULO
005300*                                    CONCLUIDOS SEM PENDENCIAS.
005400*----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT OBJETIVOS   ASSIGN TO "OBJETIVOS"
006400                         ORGANIZATION LINE SEQUENTIAL
006500                         FILE STATUS IS STATUS-OBJ.
006600
006700     SELECT MINITEMAS   ASSIGN TO "MINITEMAS"
006800                         ORGANIZATION LINE SEQUENTIAL
006900                         FILE STATUS IS STATUS-MIN.
007000
007100     SELECT TAREFAS     ASSIGN TO "TAREFAS"
007200                         ORGANIZATION LINE SEQUENTIAL
007300                         FILE STATUS IS STATUS-TSK.
007400
007500     SELECT TAREFVNOVO  ASSIGN TO "TAREFVNOVO"
007600                         ORGANIZATION LINE SEQUENTIAL
007700                         FILE STATUS IS STATUS-TSK-N.
007800
007900     SELECT CTLCRO      ASSIGN TO "CTLCRO"
008000                         ORGANIZATION LINE SEQUENTIAL
008100                         FILE STATUS IS STATUS-CTL.
008200
008300     SELECT FEASRPT     ASSIGN TO "FEASRPT"
008400                         ORGANIZATION LINE SEQUENTIAL
008500                         FILE STATUS IS STATUS-RPT.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  OBJETIVOS
009100     LABEL RECORDS ARE STANDARD.
009200 01  REG-OBJETIVO.
009300     05  OBJ-ID                     PIC 9(09).
009400     05  OBJ-USUARIO-ID             PIC 9(09).
009500     05  OBJ-TEMA                   PIC X(200).
009600     05  OBJ-PRAZO                  PIC 9(08).
009700     05  OBJ-DATA-CRIACAO           PIC 9(08).
009800     05  OBJ-STATUS                 PIC X(12).
009900         88  OBJ-RASCUNHO           VALUE 'RASCUNHO'.
010000         88  OBJ-EM-ANDAMENTO       VALUE 'EM_ANDAMENTO'.
010100     05  OBJ-HORAS-DIA              PIC 9(02).
010200     05  OBJ-DIAS-ESTUDO            PIC X(50).
010300     05  FILLER                     PIC X(002).
010400
010500 FD  MINITEMAS
010600     LABEL RECORDS ARE STANDARD.
010700 01  REG-MINITEMA.
010800     05  MT-ID                      PIC 9(09).
010900     05  MT-OBJ-ID                  PIC 9(09).
011000     05  MT-NOME                    PIC X(150).
011100     05  MT-DESC                    PIC X(150).
011200     05  MT-HORAS                   PIC 9(03).
011300     05  MT-SEQ                     PIC 9(03).
011400     05  MT-FLAG-IA                 PIC X(01).
011500     05  MT-REMOVIDO                PIC X(01).
011600         88  MT-FOI-REMOVIDO        VALUE 'S'.
011700     05  MT-SELECIONADO             PIC X(01).
011800     05  FILLER                     PIC X(003).
011900
012000 FD  TAREFAS
012100     LABEL RECORDS ARE STANDARD.
012200 01  REG-TAREFA.
012300     05  TSK-ID                     PIC 9(09).
012400     05  TSK-OBJ-ID                 PIC 9(09).
012500     05  TSK-MT-ID                  PIC 9(09).
012600     05  TSK-DATA                   PIC 9(08).
012700     05  TSK-DURACAO                PIC 9(04).
012800     05  TSK-CONCLUIDA              PIC X(01).
012900     05  TSK-DATA-CONCLUSAO         PIC 9(08).
013000     05  TSK-TITULO                 PIC X(100).
013100     05  TSK-DESC                   PIC X(150).
013200     05  FILLER                     PIC X(002).
013300
013400 FD  TAREFVNOVO
013500     LABEL RECORDS ARE STANDARD.
013600 01  REG-TAREFA-NOVA                 PIC X(300).
013700
013800 FD  CTLCRO
013900     LABEL RECORDS ARE STANDARD.
014000 01  REG-CONTROLE.
014100     05  CTL-DATA-PROC              PIC 9(08).
014200     05  CTL-PROX-TSK-ID            PIC 9(09).
014300     05  CTL-FILLER-BRANCO          PIC X(063).
014400
014500 FD  FEASRPT
014600     LABEL RECORDS ARE STANDARD.
014700 01  REG-FEASRPT                     PIC X(132).
014800
014900 WORKING-STORAGE SECTION.
015000 01  WS-STATUS-AREA.
015100     05  STATUS-OBJ                 PIC X(02) VALUE SPACES.
015200     05  STATUS-MIN                 PIC X(02) VALUE SPACES.
015300     05  STATUS-TSK                 PIC X(02) VALUE SPACES.
015400     05  STATUS-TSK-N               PIC X(02) VALUE SPACES.
015500     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
015600     05  STATUS-RPT                 PIC X(02) VALUE SPACES.
015700     05  FILLER                     PIC X(01) VALUE SPACES.
015800
015900 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
016000 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
016100     05  WS-DATA-PROC-AAAA          PIC 9(04).
016200     05  WS-DATA-PROC-MM            PIC 9(02).
016300     05  WS-DATA-PROC-DD            PIC 9(02).
016400
016500 01  WS-PROX-TSK-ID                 PIC 9(09) COMP VALUE ZERO.
016600
016700 01  WS-CHAVE-TSK                   PIC 9(09) COMP VALUE ZERO.
016800
016900 01  WS-SWITCHES.
017000     05  WS-EOF-OBJ                 PIC X(01) VALUE 'N'.
017100     05  WS-EOF-MIN                 PIC X(01) VALUE 'N'.
017200     05  FILLER                     PIC X(01) VALUE SPACES.
017300
017400*----------------------------------------------------------------
017500*    TABELA DE DIAS PERMITIDOS (1=DOM ... 7=SAB) E TABELA DE
017600*    MINITEMAS DO OBJETIVO CORRENTE (LIMITE 20, MESMO TETO DE
017700*    FEA-DROP-IDS).
017800*----------------------------------------------------------------
017900 01  WS-DIAS-PERMITIDOS.
018000     05  WS-DIA-OK OCCURS 7 TIMES   PIC X(01).
018100
018200 01  WS-DIAS-REDEF REDEFINES WS-DIAS-PERMITIDOS PIC X(7).
018300
018400 01  WS-TAB-MINITEMA-GRUPO.
018500     05  WS-TAB-MT OCCURS 20 TIMES.
018600         10  WS-TAB-MT-ID           PIC 9(09).
018700         10  WS-TAB-MT-NOME         PIC X(150).
018800         10  WS-TAB-MT-HORAS        PIC 9(03).
018900
019000 01  WS-TAB-MT-LINEAR REDEFINES WS-TAB-MINITEMA-GRUPO
019100                                PIC X(3240).
019200
019300 01  WS-TAB-DATAS-GRUPO.
019400     05  WS-TAB-DATA OCCURS 400 TIMES PIC 9(08).
019500
019600 01  WS-TAB-DATAS-LINEAR REDEFINES WS-TAB-DATAS-GRUPO PIC X(3200).
019700
019800*----------------------------------------------------------------
019900*    BUFFER DAS TAREFAS PREEXISTENTES DO OBJETIVO CORRENTE
020000*    (OS-0372 / OS-0451) - USADO PARA APURAR O PROGRESSO ANTES
020100*    DA REGRAVACAO E PARA TRANSPORTAR AS TAREFAS DE UM OBJETIVO
020200*    EM RASCUNHO SEM ALTERACAO.
020300*----------------------------------------------------------------
020400 01  WS-BUF-TSK-GRUPO.
020500     05  WS-BUF-TSK OCCURS 100 TIMES.
020600         10  WS-BUF-TSK-ID          PIC 9(09).
020700         10  WS-BUF-TSK-OBJ-ID      PIC 9(09).
020800         10  WS-BUF-TSK-MT-ID       PIC 9(09).
020900         10  WS-BUF-TSK-DATA        PIC 9(08).
021000         10  WS-BUF-TSK-DURACAO     PIC 9(04).
021100         10  WS-BUF-TSK-CONCLUIDA   PIC X(01).
021200         10  WS-BUF-TSK-DATA-CONCL  PIC 9(08).
021300         10  WS-BUF-TSK-TITULO      PIC X(100).
021400         10  WS-BUF-TSK-DESC        PIC X(150).
021500
021600 01  WS-BUF-TSK-LINEAR REDEFINES WS-BUF-TSK-GRUPO PIC X(29800).
021700
021800 01  WS-CONTADORES.
021900     05  WS-QTD-MT                  PIC 9(02) COMP VALUE ZERO.
022000     05  WS-SUB-MT                  PIC 9(02) COMP VALUE ZERO.
022100     05  WS-SUB-CMP                 PIC 9(02) COMP VALUE ZERO.
022200     05  WS-QTD-DATAS               PIC 9(03) COMP VALUE ZERO.
022300     05  WS-SUB-DATA                PIC 9(03) COMP VALUE ZERO.
022400     05  WS-HORAS-DIA-USADAS        PIC 9(03) COMP VALUE ZERO.
022500     05  WS-SESSOES-GERADAS         PIC 9(05) COMP VALUE ZERO.
022600     05  WS-SESSOES-PENDENTES       PIC 9(05) COMP VALUE ZERO.
022700     05  WS-QTD-BUF-TSK             PIC 9(03) COMP VALUE ZERO.
022800     05  WS-SUB-BUF-TSK             PIC 9(03) COMP VALUE ZERO.
022900     05  WS-CONT-OBJETIVOS          PIC 9(05) COMP VALUE ZERO.
023000     05  WS-CONT-TAREFAS            PIC 9(07) COMP VALUE ZERO.
023100     05  FILLER                     PIC X(01) VALUE SPACES.
023200
023300*----------------------------------------------------------------
023400*    RESULTADOS DE VIABILIDADE E DE PROGRESSO DO CRONOGRAMA,
023500*    DECLARADOS COMO GRUPOS DE WORKING-STORAGE.
023600*----------------------------------------------------------------
023700 01  WS-RESULT-VIAB.
023800     05  FEA-VIAVEL                 PIC X(01).
023900     05  FEA-HORAS-NECESS           PIC 9(05) COMP.
024000     05  FEA-HORAS-DISP             PIC 9(05) COMP.
024100     05  FEA-DIAS-UTEIS             PIC 9(05) COMP.
024200     05  FEA-HORAS-FALTA            PIC 9(05) COMP.
024300     05  FEA-QTD-CORTES             PIC 9(02) COMP.
024400     05  FEA-TAB-CORTES OCCURS 20 TIMES PIC 9(09).
024500
024600 01  WS-RESULT-PROGR.
024700     05  PRG-OBJ-ID                 PIC 9(09).
024800     05  PRG-TAREFA-TOTAL           PIC 9(05) COMP.
024900     05  PRG-TAREFA-FEITA           PIC 9(05) COMP.
025000     05  PRG-PERCENTUAL             PIC 9(03)V99.
025100
025200 01  WS-ACUM-CORTE                  PIC 9(05) COMP VALUE ZERO.
025300 01  WS-DIVIDENDO                   PIC 9(05) COMP VALUE ZERO.
025400 01  WS-DIVISOR                     PIC 9(05) COMP VALUE ZERO.
025500 01  WS-RESTO                       PIC 9(05) COMP VALUE ZERO.
025600 01  WS-QUOCIENTE                   PIC 9(05) COMP VALUE ZERO.
025700
025800 01  WS-HORAS-FUND                  PIC 9(03) COMP VALUE ZERO.
025900 01  WS-HORAS-APROF                 PIC 9(03) COMP VALUE ZERO.
026000 01  WS-HORAS-REVISAO               PIC 9(03) COMP VALUE ZERO.
026100 01  WS-FASE-HORAS                  PIC 9(03) COMP VALUE ZERO.
026200 01  WS-FASE-NOME-TXT               PIC X(15) VALUE SPACES.
026300 01  WS-FASE-DESC-TXT               PIC X(60) VALUE SPACES.
026400 01  WS-SESSAO-QTD                  PIC 9(02) COMP VALUE ZERO.
026500 01  WS-SESSAO-POR-SESSAO           PIC 9(03) COMP VALUE ZERO.
026600 01  WS-SESSAO-DURACAO              PIC 9(03) COMP VALUE ZERO.
026700 01  WS-SESSAO-TITULO               PIC X(100) VALUE SPACES.
026800 01  WS-CONTADOR-PARTE              PIC 9(02) COMP VALUE ZERO.
026900 01  WS-PARTE-DISPLAY               PIC 99.
027000 01  WS-TAM-NOME                    PIC 9(03) COMP VALUE ZERO.
027100 01  WS-TESTE-HORAS                 PIC 9(05) COMP VALUE ZERO.
027200
027300*----------------------------------------------------------------
027400*    CABECALHOS E LINHAS DE DETALHE DO RELATORIO FEASRPT.
027500*----------------------------------------------------------------
027600 01  CABE1.
027700     05  FILLER                     PIC X(20) VALUE
027800         'CEAE - FEASRPT'.
027900     05  FILLER                     PIC X(92) VALUE SPACES.
028000     05  FILLER                     PIC X(04) VALUE 'PG.'.
028100     05  PAG-CABE1                  PIC ZZ9.
028200     05  FILLER                     PIC X(13) VALUE SPACES.
028300
028400 01  CABE2.
028500     05  FILLER                     PIC X(11) VALUE 'OBJETIVO: '.
028600     05  CABE2-OBJ-ID               PIC ZZZZZZZZ9.
028700     05  FILLER                     PIC X(02) VALUE SPACES.
028800     05  CABE2-TEMA                 PIC X(60).
028900     05  FILLER                     PIC X(09) VALUE 'PRAZO: '.
029000     05  CABE2-PRAZO                PIC 9999/99/99.
029100     05  FILLER                     PIC X(31) VALUE SPACES.
029200
029300 01  DETAIL-VIAB.
029400     05  FILLER                     PIC X(02) VALUE SPACES.
029500     05  FILLER                     PIC X(16) VALUE
029600         'HORAS NECESS.: '.
029700     05  DV-NECESS                  PIC ZZZZ9.
029800     05  FILLER                     PIC X(16) VALUE
029900         '  HORAS DISP.: '.
030000     05  DV-DISP                    PIC ZZZZ9.
030100     05  FILLER                     PIC X(15) VALUE
030200         '  DIAS UTEIS: '.
030300     05  DV-DIAS                    PIC ZZZZ9.
030400     05  FILLER                     PIC X(02) VALUE SPACES.
030500     05  DV-SITUACAO                PIC X(10).
030600     05  FILLER                     PIC X(56) VALUE SPACES.
030700
030800 01  DETAIL-CORTE.
030900     05  FILLER                     PIC X(02) VALUE SPACES.
031000     05  FILLER                     PIC X(17) VALUE
031100         'FALTAM (HORAS): '.
031200     05  DC-FALTAM                  PIC ZZZZ9.
031300     05  FILLER                     PIC X(23) VALUE
031400         '  SUGESTAO DE CORTE: '.
031500     05  DC-CORTES                  PIC 9(02).
031600     05  FILLER                     PIC X(16) VALUE
031700         ' MINITEMA(S)'.
031800     05  FILLER                     PIC X(67) VALUE SPACES.
031900
032000 01  DETAIL-RESUMO.
032100     05  FILLER                     PIC X(02) VALUE SPACES.
032200     05  FILLER                     PIC X(18) VALUE
032300         'TAREFAS GERADAS: '.
032400     05  DR-GERADAS                 PIC ZZZZ9.
032500     05  FILLER                     PIC X(28) VALUE
032600         '  SESSOES NAO ENCAIXADAS: '.
032700     05  DR-PENDENTES               PIC ZZZZ9.
032800     05  FILLER                     PIC X(74) VALUE SPACES.
032900
033000 01  DETAIL-PROGR.
033100     05  FILLER                     PIC X(02) VALUE SPACES.
033200     05  FILLER                     PIC X(12) VALUE
033300         'PROGRESSO: '.
033400     05  DP-FEITAS                  PIC ZZZZ9.
033500     05  FILLER                     PIC X(03) VALUE ' / '.
033600     05  DP-TOTAL                   PIC ZZZZ9.
033700     05  FILLER                     PIC X(15) VALUE
033800         '   PERCENTUAL: '.
033900     05  DP-PERCENTUAL              PIC ZZ9.99.
034000     05  FILLER                     PIC X(84) VALUE SPACES.
034100
034200 01  DETAIL-TOTAIS.
034300     05  FILLER                     PIC X(02) VALUE SPACES.
034400     05  FILLER                     PIC X(23) VALUE
034500         'OBJETIVOS PROCESSADOS: '.
034600     05  DT-OBJETIVOS               PIC ZZZZ9.
034700     05  FILLER                     PIC X(21) VALUE
034800         '  TAREFAS ESCRITAS: '.
034900     05  DT-TAREFAS                 PIC ZZZZZZ9.
035000     05  FILLER                     PIC X(74) VALUE SPACES.
035100
035200*----------------------------------------------------------------
035300*    TABELAS DE CALENDARIO (ANO BISSEXTO / DIA DA SEMANA).
035400*----------------------------------------------------------------
035500 01  WS-DATA-CORRENTE                PIC 9(08) VALUE ZERO.
035600 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
035700     05  WS-DC-AAAA                  PIC 9(04).
035800     05  WS-DC-MM                    PIC 9(02).
035900     05  WS-DC-DD                    PIC 9(02).
036000
036100 01  WS-TAB-ULTDIA-MES.
036200     05  FILLER PIC 9(02) VALUE 31.
036300     05  FILLER PIC 9(02) VALUE 28.
036400     05  FILLER PIC 9(02) VALUE 31.
036500     05  FILLER PIC 9(02) VALUE 30.
036600     05  FILLER PIC 9(02) VALUE 31.
036700     05  FILLER PIC 9(02) VALUE 30.
036800     05  FILLER PIC 9(02) VALUE 31.
036900     05  FILLER PIC 9(02) VALUE 31.
037000     05  FILLER PIC 9(02) VALUE 30.
037100     05  FILLER PIC 9(02) VALUE 31.
037200     05  FILLER PIC 9(02) VALUE 30.
037300     05  FILLER PIC 9(02) VALUE 31.
037400 01  WS-TAB-ULTDIA-MES-R REDEFINES WS-TAB-ULTDIA-MES.
037500     05  WS-ULTDIA-MES OCCURS 12 TIMES PIC 9(02).
037600
037700 01  WS-ULTDIA-CORRENTE               PIC 9(02) COMP VALUE ZERO.
037800 01  WS-NUM-DIA-SEMANA                PIC 9(01) COMP VALUE ZERO.
037900
038000 01  WS-Z-ANO                        PIC 9(04) COMP VALUE ZERO.
038100 01  WS-Z-MES                        PIC 9(02) COMP VALUE ZERO.
038200 01  WS-Z-K                          PIC 9(02) COMP VALUE ZERO.
038300 01  WS-Z-J                          PIC 9(02) COMP VALUE ZERO.
038400 01  WS-Z-TERMO1                     PIC 9(05) COMP VALUE ZERO.
038500 01  WS-Z-TERMO2                     PIC 9(05) COMP VALUE ZERO.
038600 01  WS-Z-TERMO3                     PIC 9(05) COMP VALUE ZERO.
038700 01  WS-Z-TERMO4                     PIC 9(05) COMP VALUE ZERO.
038800 01  WS-Z-SOMA                       PIC 9(07) COMP VALUE ZERO.
038900 01  WS-Z-INDICE                     PIC 9(02) COMP VALUE ZERO.
039000
039100 01  WS-ORD-TROCOU                   PIC X(01) VALUE 'N'.
039200 01  WS-ORD-I                        PIC 9(02) COMP VALUE ZERO.
039300 01  WS-ORD-AUX-ID                   PIC 9(09) COMP VALUE ZERO.
039400 01  WS-ORD-AUX-NOME                 PIC X(150).
039500 01  WS-ORD-AUX-HORAS                PIC 9(03) COMP VALUE ZERO.
039600
039700 PROCEDURE DIVISION.
039800
039900*----------------------------------------------------------------
040000*    ROTINA PRINCIPAL - PROCESSA CADA OBJETIVO.
040100*----------------------------------------------------------------
040200 0100-ABRIR-ARQUIVOS.
040300     OPEN INPUT  OBJETIVOS
040400                 MINITEMAS
040500                 TAREFAS
040600          OUTPUT  TAREFVNOVO
040700                  FEASRPT.
040800
040900     OPEN INPUT CTLCRO.
041000     READ CTLCRO
041100         AT END MOVE ZEROS TO REG-CONTROLE.
041200     MOVE CTL-DATA-PROC     TO WS-DATA-PROC-8.
041300     MOVE CTL-PROX-TSK-ID   TO WS-PROX-TSK-ID.
041400     CLOSE CTLCRO.
041500
041600     WRITE REG-FEASRPT FROM CABE1 AFTER ADVANCING PAGE.
041700
041800     PERFORM 0110-LER-OBJETIVO THRU 0110-EXIT.
041900     PERFORM 0340-LER-TAREFA   THRU 0340-EXIT.
042000     GO TO 0210-PROCESSA-OBJETIVOS.
042100
042200 0110-LER-OBJETIVO.
042300     READ OBJETIVOS
042400         AT END MOVE 'S' TO WS-EOF-OBJ.
042500 0110-EXIT.
042600     EXIT.
042700
042800 0340-LER-TAREFA.
042900     READ TAREFAS
043000         AT END MOVE 999999999 TO WS-CHAVE-TSK
043100         NOT AT END MOVE TSK-OBJ-ID TO WS-CHAVE-TSK.
043200 0340-EXIT.
043300     EXIT.
043400
043500 0210-PROCESSA-OBJETIVOS.
043600     IF WS-EOF-OBJ = 'S'
043700        GO TO 9999-CONTROLE-TOTAIS.
043800
043900     PERFORM 0320-CARREGA-MINITEMAS    THRU 0320-EXIT.
044000     PERFORM 0330-CARREGA-TAREFAS      THRU 0330-EXIT.
044100
044200     IF NOT OBJ-EM-ANDAMENTO
044300        PERFORM 0335-TRANSPORTA-BUFFER THRU 0335-EXIT
044400        PERFORM 0110-LER-OBJETIVO THRU 0110-EXIT
044500        GO TO 0210-PROCESSA-OBJETIVOS.
044600
044700     ADD 1 TO WS-CONT-OBJETIVOS.
044800     MOVE OBJ-ID    TO CABE2-OBJ-ID.
044900     MOVE OBJ-TEMA  TO CABE2-TEMA.
045000     MOVE OBJ-PRAZO TO CABE2-PRAZO.
045100     WRITE REG-FEASRPT FROM CABE2 AFTER 2.
045200
045300     PERFORM 0300-PARSE-DIAS-PERMIT   THRU 0300-EXIT.
045400     PERFORM 0400-CALC-VIABILIDADE    THRU 0400-EXIT.
045500     PERFORM 1150-IMPRIME-VIABILIDADE THRU 1150-EXIT.
045600
045700     MOVE ZERO TO WS-SESSOES-GERADAS.
045800     MOVE ZERO TO WS-SESSOES-PENDENTES.
045900     MOVE 1    TO WS-SUB-DATA.
046000     MOVE ZERO TO WS-HORAS-DIA-USADAS.
046100     PERFORM 0700-ORDENA-MINITEMAS    THRU 0700-EXIT.
046200     PERFORM 0800-DISTRIBUI-MINITEMAS THRU 0800-EXIT.
046300     PERFORM 1160-IMPRIME-RESUMO      THRU 1160-EXIT.
046400
046500     MOVE OBJ-ID TO PRG-OBJ-ID.
046600     IF PRG-TAREFA-TOTAL = 0
046700        MOVE ZERO TO PRG-PERCENTUAL
046800     ELSE
046900        COMPUTE PRG-PERCENTUAL ROUNDED =
047000                (PRG-TAREFA-FEITA * 100) / PRG-TAREFA-TOTAL.
047100     PERFORM 1170-IMPRIME-PROGRESSO THRU 1170-EXIT.
047200
047300     PERFORM 0110-LER-OBJETIVO THRU 0110-EXIT.
047400     GO TO 0210-PROCESSA-OBJETIVOS.
047500
047600*----------------------------------------------------------------
047700*    PARSE DE OBJ-DIAS-ESTUDO (LISTA SEPARADA POR VIRGULA DE
047800*    SEG,TER,QUA,QUI,SEX,SAB,DOM). TOKENS DESCONHECIDOS SAO
047900*    IGNORADOS. WS-DIA-OK(1)=DOM ... WS-DIA-OK(7)=SAB.
048000*----------------------------------------------------------------
048100 0300-PARSE-DIAS-PERMIT.
048200     MOVE 'N' TO WS-DIA-OK(1).
048300     MOVE 'N' TO WS-DIA-OK(2).
048400     MOVE 'N' TO WS-DIA-OK(3).
048500     MOVE 'N' TO WS-DIA-OK(4).
048600     MOVE 'N' TO WS-DIA-OK(5).
048700     MOVE 'N' TO WS-DIA-OK(6).
048800     MOVE 'N' TO WS-DIA-OK(7).
048900
049000     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'SEG'.
049100     IF WS-SUB-CMP > 0
049200        MOVE 'S' TO WS-DIA-OK(2).
049300     MOVE ZERO TO WS-SUB-CMP.
049400
049500     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'TER'.
049600     IF WS-SUB-CMP > 0
049700        MOVE 'S' TO WS-DIA-OK(3).
049800     MOVE ZERO TO WS-SUB-CMP.
049900
050000     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'QUA'.
050100     IF WS-SUB-CMP > 0
050200        MOVE 'S' TO WS-DIA-OK(4).
050300     MOVE ZERO TO WS-SUB-CMP.
050400
050500     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'QUI'.
050600     IF WS-SUB-CMP > 0
050700        MOVE 'S' TO WS-DIA-OK(5).
050800     MOVE ZERO TO WS-SUB-CMP.
050900
051000     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'SEX'.
051100     IF WS-SUB-CMP > 0
051200        MOVE 'S' TO WS-DIA-OK(6).
051300     MOVE ZERO TO WS-SUB-CMP.
051400
051500     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'SAB'.
051600     IF WS-SUB-CMP > 0
051700        MOVE 'S' TO WS-DIA-OK(7).
051800     MOVE ZERO TO WS-SUB-CMP.
051900
052000     INSPECT OBJ-DIAS-ESTUDO TALLYING WS-SUB-CMP FOR ALL 'DOM'.
052100     IF WS-SUB-CMP > 0
052200        MOVE 'S' TO WS-DIA-OK(1).
052300     MOVE ZERO TO WS-SUB-CMP.
052400 0300-EXIT.
052500     EXIT.
052600
052700*----------------------------------------------------------------
052800*    CARREGA EM TABELA OS MINITEMAS NAO REMOVIDOS DO OBJETIVO
052900*    CORRENTE (LIMITE 20). SEMPRE EXECUTADA, MESMO PARA
053000*    OBJETIVOS EM RASCUNHO, PARA MANTER O ARQUIVO MINITEMAS
053100*    SINCRONIZADO COM O MESTRE OBJETIVOS.
053200*----------------------------------------------------------------
053300 0320-CARREGA-MINITEMAS.
053400     MOVE ZERO TO WS-QTD-MT.
053500 0321-LER-GRUPO.
053600     IF WS-EOF-MIN = 'S'
053700        GO TO 0320-EXIT.
053800     READ MINITEMAS
053900         AT END MOVE 'S' TO WS-EOF-MIN
054000                 GO TO 0320-EXIT.
054100     IF MT-OBJ-ID NOT = OBJ-ID
054200        GO TO 0320-EXIT.
054300     IF NOT MT-FOI-REMOVIDO AND WS-QTD-MT < 20
054400        ADD 1 TO WS-QTD-MT
054500        MOVE MT-ID    TO WS-TAB-MT-ID(WS-QTD-MT)
054600        MOVE MT-NOME  TO WS-TAB-MT-NOME(WS-QTD-MT)
054700        MOVE MT-HORAS TO WS-TAB-MT-HORAS(WS-QTD-MT).
054800     GO TO 0321-LER-GRUPO.
054900 0320-EXIT.
055000     EXIT.
055100
055200*----------------------------------------------------------------
055300*    CARREGA EM BUFFER AS TAREFAS PREEXISTENTES DO OBJETIVO
055400*    CORRENTE E APURA PRG-TAREFA-TOTAL/PRG-TAREFA-FEITA COM BASE
055500*    NELAS, ANTES DE QUALQUER REGRAVACAO (OS-0372).
055600*----------------------------------------------------------------
055700 0330-CARREGA-TAREFAS.                                            MLC0372R
055800     MOVE ZERO TO WS-QTD-BUF-TSK.
055900     MOVE ZERO TO PRG-TAREFA-TOTAL.
056000     MOVE ZERO TO PRG-TAREFA-FEITA.
056100 0331-LER-GRUPO.
056200     IF WS-CHAVE-TSK NOT = OBJ-ID
056300        GO TO 0330-EXIT.
056400     ADD 1 TO WS-QTD-BUF-TSK.
056500     IF WS-QTD-BUF-TSK <= 100
056600        MOVE TSK-ID             TO WS-BUF-TSK-ID(WS-QTD-BUF-TSK)
056700        MOVE TSK-OBJ-ID         TO WS-BUF-TSK-OBJ-ID(WS-QTD-BUF-TSK)
056800        MOVE TSK-MT-ID          TO WS-BUF-TSK-MT-ID(WS-QTD-BUF-TSK)
056900        MOVE TSK-DATA           TO WS-BUF-TSK-DATA(WS-QTD-BUF-TSK)
057000        MOVE TSK-DURACAO        TO WS-BUF-TSK-DURACAO(WS-QTD-BUF-TSK)
057100        MOVE TSK-CONCLUIDA      TO WS-BUF-TSK-CONCLUIDA(WS-QTD-BUF-TSK)
057200        MOVE TSK-DATA-CONCLUSAO TO WS-BUF-TSK-DATA-CONCL(WS-QTD-BUF-TSK)
057300        MOVE TSK-TITULO         TO WS-BUF-TSK-TITULO(WS-QTD-BUF-TSK)
057400        MOVE TSK-DESC           TO WS-BUF-TSK-DESC(WS-QTD-BUF-TSK).
057500     ADD 1 TO PRG-TAREFA-TOTAL.
057600     IF TSK-CONCLUIDA = 'S'
057700        ADD 1 TO PRG-TAREFA-FEITA.
057800     PERFORM 0340-LER-TAREFA THRU 0340-EXIT.
057900     GO TO 0331-LER-GRUPO.
058000 0330-EXIT.
058100     EXIT.
058200
058300*----------------------------------------------------------------
058400*    OBJETIVO EM RASCUNHO - AS TAREFAS BUFFERIZADAS (NORMALMENTE
058500*    NENHUMA) SAO GRAVADAS SEM ALTERACAO (OS-0451).
058600*----------------------------------------------------------------
058700 0335-TRANSPORTA-BUFFER.                                          MLC0451R
058800     PERFORM 0336-GRAVA-UMA-DO-BUFFER THRU 0336-EXIT
058900         VARYING WS-SUB-BUF-TSK FROM 1 BY 1
059000         UNTIL WS-SUB-BUF-TSK > WS-QTD-BUF-TSK
059100            OR WS-SUB-BUF-TSK > 100.
059200 0335-EXIT.
059300     EXIT.
059400
059500 0336-GRAVA-UMA-DO-BUFFER.
059600     MOVE SPACES TO REG-TAREFA.
059700     MOVE WS-BUF-TSK-ID(WS-SUB-BUF-TSK)          TO TSK-ID.
059800     MOVE WS-BUF-TSK-OBJ-ID(WS-SUB-BUF-TSK)      TO TSK-OBJ-ID.
059900     MOVE WS-BUF-TSK-MT-ID(WS-SUB-BUF-TSK)       TO TSK-MT-ID.
060000     MOVE WS-BUF-TSK-DATA(WS-SUB-BUF-TSK)        TO TSK-DATA.
060100     MOVE WS-BUF-TSK-DURACAO(WS-SUB-BUF-TSK)     TO TSK-DURACAO.
060200     MOVE WS-BUF-TSK-CONCLUIDA(WS-SUB-BUF-TSK)   TO TSK-CONCLUIDA.
060300     MOVE WS-BUF-TSK-DATA-CONCL(WS-SUB-BUF-TSK)  TO TSK-DATA-CONCLUSAO.
060400     MOVE WS-BUF-TSK-TITULO(WS-SUB-BUF-TSK)      TO TSK-TITULO.
060500     MOVE WS-BUF-TSK-DESC(WS-SUB-BUF-TSK)        TO TSK-DESC.
060600     WRITE REG-TAREFA-NOVA FROM REG-TAREFA.
060700 0336-EXIT.
060800     EXIT.
060900
061000*----------------------------------------------------------------
061100*    VIABILIDADE - REGRA: VIAVEL SE (DIAS UTEIS X HORAS/DIA) >=
061200*    SOMA DAS HORAS DOS MINITEMAS NAO REMOVIDOS.
061300*----------------------------------------------------------------
061400 0400-CALC-VIABILIDADE.
061500     PERFORM 0450-CONTA-DIAS-UTEIS THRU 0450-EXIT.
061600     MOVE WS-QTD-DATAS TO FEA-DIAS-UTEIS.
061700     COMPUTE FEA-HORAS-DISP = WS-QTD-DATAS * OBJ-HORAS-DIA.
061800
061900     MOVE ZERO TO FEA-HORAS-NECESS.
062000     PERFORM 0410-SOMA-UM-MINITEMA THRU 0410-EXIT
062100         VARYING WS-SUB-MT FROM 1 BY 1
062200         UNTIL WS-SUB-MT > WS-QTD-MT.
062300
062400     IF FEA-HORAS-DISP >= FEA-HORAS-NECESS
062500        MOVE 'S' TO FEA-VIAVEL
062600        MOVE ZERO TO FEA-HORAS-FALTA
062700        MOVE ZERO TO FEA-QTD-CORTES
062800     ELSE
062900        MOVE 'N' TO FEA-VIAVEL
063000        COMPUTE FEA-HORAS-FALTA =
063100                FEA-HORAS-NECESS - FEA-HORAS-DISP
063200        PERFORM 0700-ORDENA-MINITEMAS THRU 0700-EXIT
063300        PERFORM 0500-SUGERIR-CORTES  THRU 0500-EXIT.
063400 0400-EXIT.
063500     EXIT.
063600
063700 0410-SOMA-UM-MINITEMA.
063800     ADD WS-TAB-MT-HORAS(WS-SUB-MT) TO FEA-HORAS-NECESS.
063900 0410-EXIT.
064000     EXIT.
064100
064200*----------------------------------------------------------------
064300*    CONTAGEM DE DIAS UTEIS - DE AMANHA (DATA PROC + 1) ATE O
064400*    PRAZO, INCLUSIVE, CONTANDO APENAS OS DIAS DA SEMANA
064500*    PERMITIDOS (OS-0299). AS DATAS UTEIS FICAM EM WS-TAB-DATA
064600*    PARA USO NA DISTRIBUICAO (0800).
064700*----------------------------------------------------------------
064800 0450-CONTA-DIAS-UTEIS.
064900     MOVE ZERO TO WS-QTD-DATAS.
065000     MOVE WS-DATA-PROC-8 TO WS-DATA-CORRENTE.
065100     PERFORM 0460-AVANCA-UM-DIA THRU 0460-EXIT.
065200 0451-TESTA-DATA.
065300     IF WS-DATA-CORRENTE > OBJ-PRAZO
065400        GO TO 0450-EXIT.
065500     PERFORM 0470-DIA-SEMANA THRU 0470-EXIT.
065600     IF WS-DIA-OK(WS-NUM-DIA-SEMANA) = 'S' AND WS-QTD-DATAS < 400
065700        ADD 1 TO WS-QTD-DATAS
065800        MOVE WS-DATA-CORRENTE TO WS-TAB-DATA(WS-QTD-DATAS).
065900     PERFORM 0460-AVANCA-UM-DIA THRU 0460-EXIT.
066000     GO TO 0451-TESTA-DATA.
066100 0450-EXIT.
066200     EXIT.
066300
066400*----------------------------------------------------------------
066500*    AVANCA WS-DATA-CORRENTE EM UM DIA DE CALENDARIO, TRATANDO
066600*    FIM DE MES E ANO BISSEXTO (REGRA GREGORIANA COMPLETA).
066700*----------------------------------------------------------------
066800 0460-AVANCA-UM-DIA.
066900     ADD 1 TO WS-DC-DD.
067000     MOVE WS-ULTDIA-MES(WS-DC-MM) TO WS-ULTDIA-CORRENTE.
067100     IF WS-DC-MM = 2
067200        PERFORM 0465-AJUSTA-FEVEREIRO THRU 0465-EXIT.
067300     IF WS-DC-DD > WS-ULTDIA-CORRENTE
067400        MOVE 1 TO WS-DC-DD
067500        ADD 1 TO WS-DC-MM
067600        IF WS-DC-MM > 12
067700           MOVE 1 TO WS-DC-MM
067800           ADD 1 TO WS-DC-AAAA.
067900 0460-EXIT.
068000     EXIT.
068100
068200 0465-AJUSTA-FEVEREIRO.
068300     MOVE ZERO TO WS-RESTO.
068400     DIVIDE WS-DC-AAAA BY 4 GIVING WS-QUOCIENTE
068500            REMAINDER WS-RESTO.
068600     IF WS-RESTO = ZERO
068700        MOVE 29 TO WS-ULTDIA-CORRENTE
068800        MOVE ZERO TO WS-RESTO
068900        DIVIDE WS-DC-AAAA BY 100 GIVING WS-QUOCIENTE
069000               REMAINDER WS-RESTO
069100        IF WS-RESTO = ZERO
069200           MOVE 28 TO WS-ULTDIA-CORRENTE
069300           MOVE ZERO TO WS-RESTO
069400           DIVIDE WS-DC-AAAA BY 400 GIVING WS-QUOCIENTE
069500                  REMAINDER WS-RESTO
069600           IF WS-RESTO = ZERO
069700              MOVE 29 TO WS-ULTDIA-CORRENTE.
069800 0465-EXIT.
069900     EXIT.
070000
070100*----------------------------------------------------------------
070200*    DIA DA SEMANA PELO ALGORITMO DE ZELLER (SEM FUNCTIONS
070300*    INTRINSECAS). RESULTADO EM WS-NUM-DIA-SEMANA: 1=DOM ...
070400*    7=SAB, MESMA CONVENCAO DE WS-DIA-OK.
070500*----------------------------------------------------------------
070600 0470-DIA-SEMANA.
070700     MOVE WS-DC-MM   TO WS-Z-MES.
070800     MOVE WS-DC-AAAA TO WS-Z-ANO.
070900     IF WS-Z-MES < 3
071000        ADD 12 TO WS-Z-MES
071100        SUBTRACT 1 FROM WS-Z-ANO.
071200     MOVE ZERO TO WS-Z-J.
071300     DIVIDE WS-Z-ANO BY 100 GIVING WS-Z-J.
071400     COMPUTE WS-Z-K = WS-Z-ANO - (WS-Z-J * 100).
071500
071600     COMPUTE WS-Z-TERMO1 = WS-DC-DD.
071700     COMPUTE WS-Z-TERMO2 = (13 * (WS-Z-MES + 1)) / 5.
071800     COMPUTE WS-Z-TERMO3 = WS-Z-K / 4.
071900     COMPUTE WS-Z-TERMO4 = (WS-Z-J / 4) + (5 * WS-Z-J).
072000
072100     COMPUTE WS-Z-SOMA =
072200         WS-Z-TERMO1 + WS-Z-TERMO2 + WS-Z-K
072300         + WS-Z-TERMO3 + WS-Z-TERMO4.
072400
072500     DIVIDE WS-Z-SOMA BY 7 GIVING WS-QUOCIENTE
072600            REMAINDER WS-Z-INDICE.
072700*    ZELLER: 0=SABADO,1=DOMINGO,2=SEGUNDA...6=SEXTA.
072800*    CONVERTE PARA A CONVENCAO LOCAL 1=DOM...7=SAB.
072900     IF WS-Z-INDICE = 0
073000        MOVE 7 TO WS-NUM-DIA-SEMANA
073100     ELSE
073200        MOVE WS-Z-INDICE TO WS-NUM-DIA-SEMANA.
073300 0470-EXIT.
073400     EXIT.
073500
073600*----------------------------------------------------------------
073700*    SUGESTAO DE CORTE - MINITEMAS JA ORDENADOS POR HORAS
073800*    DESCENDENTE, ACUMULA ATE COBRIR O DEFICIT.
073900*----------------------------------------------------------------
074000 0500-SUGERIR-CORTES.
074100     MOVE ZERO TO FEA-QTD-CORTES.
074200     MOVE ZERO TO WS-ACUM-CORTE.
074300     PERFORM 0510-AVALIA-UM-CORTE THRU 0510-EXIT
074400         VARYING WS-SUB-MT FROM 1 BY 1
074500         UNTIL WS-SUB-MT > WS-QTD-MT
074600            OR WS-ACUM-CORTE >= FEA-HORAS-FALTA
074700            OR FEA-QTD-CORTES >= 20.
074800 0500-EXIT.
074900     EXIT.
075000
075100 0510-AVALIA-UM-CORTE.
075200     ADD 1 TO FEA-QTD-CORTES.
075300     MOVE WS-TAB-MT-ID(WS-SUB-MT)
075400                          TO FEA-TAB-CORTES(FEA-QTD-CORTES).
075500     ADD WS-TAB-MT-HORAS(WS-SUB-MT) TO WS-ACUM-CORTE.
075600 0510-EXIT.
075700     EXIT.
075800
075900*----------------------------------------------------------------
076000*    ORDENA WS-TAB-MT POR HORAS DESCENDENTE - BOLHA SIMPLES
076100*    (TABELA PEQUENA, LIMITE 20).
076200*----------------------------------------------------------------
076300 0700-ORDENA-MINITEMAS.
076400     IF WS-QTD-MT < 2
076500        GO TO 0700-EXIT.
076600     MOVE 'S' TO WS-ORD-TROCOU.
076700 0710-PASSADA.
076800     IF WS-ORD-TROCOU = 'N'
076900        GO TO 0700-EXIT.
077000     MOVE 'N' TO WS-ORD-TROCOU.
077100     PERFORM 0720-COMPARA-PAR THRU 0720-EXIT
077200         VARYING WS-ORD-I FROM 1 BY 1
077300         UNTIL WS-ORD-I > WS-QTD-MT - 1.
077400     GO TO 0710-PASSADA.
077500 0700-EXIT.
077600     EXIT.
077700
077800 0720-COMPARA-PAR.
077900     IF WS-TAB-MT-HORAS(WS-ORD-I) < WS-TAB-MT-HORAS(WS-ORD-I + 1)
078000        MOVE WS-TAB-MT-ID(WS-ORD-I)    TO WS-ORD-AUX-ID
078100        MOVE WS-TAB-MT-NOME(WS-ORD-I)  TO WS-ORD-AUX-NOME
078200        MOVE WS-TAB-MT-HORAS(WS-ORD-I) TO WS-ORD-AUX-HORAS
078300
078400        MOVE WS-TAB-MT-ID(WS-ORD-I + 1)
078500                                    TO WS-TAB-MT-ID(WS-ORD-I)
078600        MOVE WS-TAB-MT-NOME(WS-ORD-I + 1)
078700                                    TO WS-TAB-MT-NOME(WS-ORD-I)
078800        MOVE WS-TAB-MT-HORAS(WS-ORD-I + 1)
078900                                    TO WS-TAB-MT-HORAS(WS-ORD-I)
079000
079100        MOVE WS-ORD-AUX-ID    TO WS-TAB-MT-ID(WS-ORD-I + 1)
079200        MOVE WS-ORD-AUX-NOME  TO WS-TAB-MT-NOME(WS-ORD-I + 1)
079300        MOVE WS-ORD-AUX-HORAS TO WS-TAB-MT-HORAS(WS-ORD-I + 1)
079400        MOVE 'S' TO WS-ORD-TROCOU.
079500 0720-EXIT.
079600     EXIT.
079700
079800*----------------------------------------------------------------
079900*    DIVISAO COM ARREDONDAMENTO PARA CIMA (TETO), SEM FUNCTIONS
080000*    INTRINSECAS: WS-DIVIDENDO / WS-DIVISOR -> WS-QUOCIENTE.
080100*----------------------------------------------------------------
080200 0850-DIVISAO-TETO.
080300     DIVIDE WS-DIVIDENDO BY WS-DIVISOR GIVING WS-QUOCIENTE
080400            REMAINDER WS-RESTO.
080500     IF WS-RESTO > 0
080600        ADD 1 TO WS-QUOCIENTE.
080700 0850-EXIT.
080800     EXIT.
080900
081000*----------------------------------------------------------------
081100*    DISTRIBUICAO - PARA CADA MINITEMA (JA EM ORDEM DESCENDENTE
081200*    DE HORAS), DIVIDE EM SESSOES E ENCAIXA NAS DATAS, NA ORDEM
081300*    GERADA (FUNDAMENTOS - APROFUNDAMENTO - REVISAO).
081400*----------------------------------------------------------------
081500 0800-DISTRIBUI-MINITEMAS.
081600     PERFORM 0810-PROCESSA-UM-MINITEMA THRU 0810-EXIT
081700         VARYING WS-SUB-MT FROM 1 BY 1
081800         UNTIL WS-SUB-MT > WS-QTD-MT.
081900 0800-EXIT.
082000     EXIT.
082100
082200 0810-PROCESSA-UM-MINITEMA.
082300     PERFORM 0840-ACHA-TAM-NOME THRU 0840-EXIT.
082400
082500     COMPUTE WS-DIVIDENDO = WS-TAB-MT-HORAS(WS-SUB-MT) * 4.
082600     MOVE 10 TO WS-DIVISOR.
082700     PERFORM 0850-DIVISAO-TETO THRU 0850-EXIT.
082800     MOVE WS-QUOCIENTE TO WS-HORAS-FUND.
082900     MOVE WS-QUOCIENTE TO WS-HORAS-APROF.
083000     COMPUTE WS-HORAS-REVISAO =
083100         WS-TAB-MT-HORAS(WS-SUB-MT) - WS-HORAS-FUND
083200                                     - WS-HORAS-APROF.
083300
083400     IF WS-HORAS-FUND > 0
083500        MOVE WS-HORAS-FUND         TO WS-FASE-HORAS
083600        MOVE 'Fundamentos'         TO WS-FASE-NOME-TXT
083700        MOVE 'Sessao de fundamentos do minitema.'
083800                                    TO WS-FASE-DESC-TXT
083900        PERFORM 0820-GERA-FASE THRU 0820-EXIT.
084000
084100     IF WS-HORAS-APROF > 0
084200        MOVE WS-HORAS-APROF        TO WS-FASE-HORAS
084300        MOVE 'Aprofundamento'      TO WS-FASE-NOME-TXT
084400        MOVE 'Sessao de aprofundamento do minitema.'
084500                                    TO WS-FASE-DESC-TXT
084600        PERFORM 0820-GERA-FASE THRU 0820-EXIT.
084700
084800     IF WS-HORAS-REVISAO > 0
084900        PERFORM 0825-GERA-REVISAO THRU 0825-EXIT.
085000 0810-EXIT.
085100     EXIT.
085200
085300*----------------------------------------------------------------
085400*    REVERSE-SCAN PARA ACHAR O TAMANHO UTIL DE MT-NOME (SEM
085500*    FUNCTION LENGTH/TRIM), MESMA TECNICA DE CADUSU-COB.
085600*----------------------------------------------------------------
085700 0840-ACHA-TAM-NOME.
085800     MOVE 150 TO WS-TAM-NOME.
085900 0841-RETROCEDE.
086000     IF WS-TAM-NOME = 0
086100        GO TO 0840-EXIT.
086200     IF WS-TAB-MT-NOME(WS-SUB-MT)(WS-TAM-NOME:1) = SPACE
086300        SUBTRACT 1 FROM WS-TAM-NOME
086400        GO TO 0841-RETROCEDE.
086500 0840-EXIT.
086600     EXIT.
086700
086800*----------------------------------------------------------------
086900*    GERA AS SESSOES DE UMA FASE (FUNDAMENTOS OU APROFUNDAMENTO).
087000*----------------------------------------------------------------
087100 0820-GERA-FASE.
087200     MOVE WS-FASE-HORAS TO WS-DIVIDENDO.
087300     MOVE 2             TO WS-DIVISOR.
087400     PERFORM 0850-DIVISAO-TETO THRU 0850-EXIT.
087500     MOVE WS-QUOCIENTE TO WS-SESSAO-QTD.
087600
087700     MOVE WS-FASE-HORAS TO WS-DIVIDENDO.
087800     MOVE WS-SESSAO-QTD TO WS-DIVISOR.
087900     PERFORM 0850-DIVISAO-TETO THRU 0850-EXIT.
088000     MOVE WS-QUOCIENTE TO WS-SESSAO-POR-SESSAO.
088100
088200     IF WS-SESSAO-POR-SESSAO > 2
088300        MOVE 2 TO WS-SESSAO-DURACAO
088400     ELSE
088500        MOVE WS-SESSAO-POR-SESSAO TO WS-SESSAO-DURACAO.
088600
088700     PERFORM 0830-GERA-UMA-SESSAO THRU 0830-EXIT
088800         VARYING WS-CONTADOR-PARTE FROM 1 BY 1
088900         UNTIL WS-CONTADOR-PARTE > WS-SESSAO-QTD.
089000 0820-EXIT.
089100     EXIT.
089200
089300 0830-GERA-UMA-SESSAO.
089400     MOVE WS-CONTADOR-PARTE TO WS-PARTE-DISPLAY.
089500     MOVE SPACES TO WS-SESSAO-TITULO.
089600     STRING WS-TAB-MT-NOME(WS-SUB-MT)(1:WS-TAM-NOME)
089700                 DELIMITED BY SIZE
089800            ' - '                  DELIMITED BY SIZE
089900            WS-FASE-NOME-TXT       DELIMITED BY SPACE
090000            ' (Parte '             DELIMITED BY SIZE
090100            WS-PARTE-DISPLAY       DELIMITED BY SIZE
090200            ')'                    DELIMITED BY SIZE
090300            INTO WS-SESSAO-TITULO.
090400     PERFORM 0870-COLOCA-SESSAO THRU 0870-EXIT.
090500 0830-EXIT.
090600     EXIT.
090700
090800*----------------------------------------------------------------
090900*    GERA A SESSAO UNICA DE REVISAO E CONSOLIDACAO.
091000*----------------------------------------------------------------
091100 0825-GERA-REVISAO.
091200     MOVE WS-HORAS-REVISAO TO WS-SESSAO-DURACAO.
091300     MOVE 'Sessao de revisao e consolidacao do minitema.'
091400                                 TO WS-FASE-DESC-TXT.
091500     MOVE SPACES TO WS-SESSAO-TITULO.
091600     STRING WS-TAB-MT-NOME(WS-SUB-MT)(1:WS-TAM-NOME)
091700                 DELIMITED BY SIZE
091800            ' - Revisao e Consolidacao' DELIMITED BY SIZE
091900            INTO WS-SESSAO-TITULO.
092000     PERFORM 0870-COLOCA-SESSAO THRU 0870-EXIT.
092100 0825-EXIT.
092200     EXIT.
092300
092400*----------------------------------------------------------------
092500*    ENCAIXA UMA SESSAO NA PROXIMA DATA COM CAPACIDADE. SE AS
092600*    DATAS SE ESGOTAREM, A SESSAO FICA PENDENTE (OS-0421).
092700*----------------------------------------------------------------
092800 0870-COLOCA-SESSAO.                                              EPN0421R
092900     IF WS-SUB-DATA > WS-QTD-DATAS
093000        ADD 1 TO WS-SESSOES-PENDENTES
093100        GO TO 0870-EXIT.
093200
093300     COMPUTE WS-TESTE-HORAS =
093400             WS-HORAS-DIA-USADAS + WS-SESSAO-DURACAO.
093500     IF WS-TESTE-HORAS > OBJ-HORAS-DIA
093600        ADD 1 TO WS-SUB-DATA
093700        MOVE ZERO TO WS-HORAS-DIA-USADAS
093800        IF WS-SUB-DATA > WS-QTD-DATAS
093900           ADD 1 TO WS-SESSOES-PENDENTES
094000           GO TO 0870-EXIT.
094100
094200     ADD 1 TO WS-PROX-TSK-ID.
094300     MOVE SPACES TO REG-TAREFA.
094400     MOVE WS-PROX-TSK-ID          TO TSK-ID.
094500     MOVE OBJ-ID                  TO TSK-OBJ-ID.
094600     MOVE WS-TAB-MT-ID(WS-SUB-MT) TO TSK-MT-ID.
094700     MOVE WS-TAB-DATA(WS-SUB-DATA) TO TSK-DATA.
094800     COMPUTE TSK-DURACAO = WS-SESSAO-DURACAO * 60.
094900     MOVE 'N'                     TO TSK-CONCLUIDA.
095000     MOVE ZERO                    TO TSK-DATA-CONCLUSAO.
095100     MOVE WS-SESSAO-TITULO        TO TSK-TITULO.
095200     MOVE WS-FASE-DESC-TXT        TO TSK-DESC.
095300     WRITE REG-TAREFA-NOVA FROM REG-TAREFA.
095400
095500     ADD WS-SESSAO-DURACAO TO WS-HORAS-DIA-USADAS.
095600     ADD 1 TO WS-SESSOES-GERADAS.
095700     ADD 1 TO WS-CONT-TAREFAS.
095800 0870-EXIT.
095900     EXIT.
096000
096100*----------------------------------------------------------------
096200*    IMPRESSAO DAS LINHAS DO RELATORIO FEASRPT.
096300*----------------------------------------------------------------
096400 1150-IMPRIME-VIABILIDADE.
096500     MOVE FEA-HORAS-NECESS TO DV-NECESS.
096600     MOVE FEA-HORAS-DISP   TO DV-DISP.
096700     MOVE FEA-DIAS-UTEIS   TO DV-DIAS.
096800     IF FEA-VIAVEL = 'S'
096900        MOVE 'VIAVEL'     TO DV-SITUACAO
097000     ELSE
097100        MOVE 'NAO VIAVEL' TO DV-SITUACAO.
097200     WRITE REG-FEASRPT FROM DETAIL-VIAB AFTER 2.
097300
097400     IF FEA-VIAVEL = 'N'
097500        MOVE FEA-HORAS-FALTA TO DC-FALTAM
097600        MOVE FEA-QTD-CORTES  TO DC-CORTES
097700        WRITE REG-FEASRPT FROM DETAIL-CORTE AFTER 1.
097800 1150-EXIT.
097900     EXIT.
098000
098100 1160-IMPRIME-RESUMO.
098200     MOVE WS-SESSOES-GERADAS   TO DR-GERADAS.
098300     MOVE WS-SESSOES-PENDENTES TO DR-PENDENTES.
098400     WRITE REG-FEASRPT FROM DETAIL-RESUMO AFTER 1.
098500 1160-EXIT.
098600     EXIT.
098700
098800 1170-IMPRIME-PROGRESSO.
098900     MOVE PRG-TAREFA-FEITA TO DP-FEITAS.
099000     MOVE PRG-TAREFA-TOTAL TO DP-TOTAL.
099100     MOVE PRG-PERCENTUAL   TO DP-PERCENTUAL.
099200     WRITE REG-FEASRPT FROM DETAIL-PROGR AFTER 1.
099300 1170-EXIT.
099400     EXIT.
099500
099600*----------------------------------------------------------------
099700*    ENCERRAMENTO - TOTAIS DE CONTROLE E GRAVACAO DO NOVO
099800*    CONTADOR DE TAREFAS NO ARQUIVO DE CONTROLE.
099900*----------------------------------------------------------------
100000 9999-CONTROLE-TOTAIS.
100100     MOVE WS-CONT-OBJETIVOS TO DT-OBJETIVOS.
100200     MOVE WS-CONT-TAREFAS   TO DT-TAREFAS.
100300     WRITE REG-FEASRPT FROM DETAIL-TOTAIS AFTER 2.
100400
100500     OPEN OUTPUT CTLCRO.
100600     MOVE WS-DATA-PROC-8   TO CTL-DATA-PROC.
100700     MOVE WS-PROX-TSK-ID   TO CTL-PROX-TSK-ID.
100800     MOVE SPACES           TO CTL-FILLER-BRANCO.
100900     WRITE REG-CONTROLE.
101000     CLOSE CTLCRO.
101100
101200     CLOSE OBJETIVOS MINITEMAS TAREFAS TAREFVNOVO FEASRPT.
101300     STOP RUN.

