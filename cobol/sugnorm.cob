000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUGNORM-COB.
000300 AUTHOR.        RAIMUNDO A. SALES.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  05/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - NORMALIZACAO DE SUGESTOES
001100*    PROGRAMA  : SUGNORM-COB
001200*    FINALIDADE: RECEBE O LOTE DE SUGESTOES DE MINITEMAS GERADO
001300*                PELO SERVICO DE IA (ARQUIVO SUGESTAO), MANTEM NO
001400*                MAXIMO AS 10 PRIMEIRAS, MARCA-AS COMO SELECIONA-
001500*                DAS E DE ORIGEM IA, E COMPLETA COM PLACEHOLDERS
001600*                ATE FECHAR EXATAMENTE 10 MINITEMAS PARA O NOVO
001700*                OBJETIVO.
001800*----------------------------------------------------------------
001900*    HISTORICO DE ALTERACOES
002000*    DATA        PROGR   OS-NUMERO   DESCRICAO
002100*    05/02/1991  RAS     OS-0151     IMPLANTACAO INICIAL.
002200*    18/07/1993  RAS     OS-0207     LIMITE DE 10 SUGESTOES POR
002300*                                    LOTE - EXCEDENTE E DESCARTADO
002400*                                    E CONTADO EM WS-CONT-DESCARTE.
002500*    02/12/1996  MLC     OS-0355     TEXTO PADRAO DO PLACEHOLDER
002600*                                    AJUSTADO PARA "TOPICO N" /
002700*                                    "ADICIONE UMA DESCRICAO
002800*                                    PERSONALIZADA", CONFORME
002900*                                    PADRONIZACAO DO SERVICO DE
003000*                                    SUGESTAO.
003100*    17/09/1998  EPN     OS-0466     PREPARACAO ANO 2000 - DATA
003200*                                    DE CRIACAO VEM DE ARQUIVO DE
003300*                                    CONTROLE, NAO MAIS DE CARTAO.
003400*----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SUGESTAO   ASSIGN TO "SUGESTAO"
004400                        ORGANIZATION LINE SEQUENTIAL
004500                        FILE STATUS IS STATUS-SUG.
004600
004700     SELECT MINITEMAS  ASSIGN TO "MINITEMAS"
004800                        ORGANIZATION LINE SEQUENTIAL
004900                        FILE STATUS IS STATUS-MIN.
005000
005100     SELECT CTLSUG     ASSIGN TO "CTLSUG"
005200                        ORGANIZATION LINE SEQUENTIAL
005300                        FILE STATUS IS STATUS-CTL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  SUGESTAO
005900     LABEL RECORDS ARE STANDARD.
006000 01  REG-SUGESTAO.
006100     05  SUG-OBJ-ID                 PIC 9(09).
006200     05  SUG-NOME                   PIC X(150).
006300     05  SUG-DESC                   PIC X(150).
006400     05  SUG-HORAS                  PIC 9(03).
006500     05  FILLER                     PIC X(002).
006600
006700 FD  MINITEMAS
006800     LABEL RECORDS ARE STANDARD.
006900 01  REG-MINITEMA.
007000     05  MT-ID                      PIC 9(09).
007100     05  MT-OBJ-ID                  PIC 9(09).
007200     05  MT-NOME                    PIC X(150).
007300     05  MT-DESC                    PIC X(150).
007400     05  MT-HORAS                   PIC 9(03).
007500     05  MT-SEQ                     PIC 9(03).
007600     05  MT-FLAG-IA                 PIC X(01).
007700     05  MT-REMOVIDO                PIC X(01).
007800         88  MT-FOI-REMOVIDO        VALUE 'S'.
007900     05  MT-SELECIONADO             PIC X(01).
008000     05  FILLER                     PIC X(002).
008100
008200 FD  CTLSUG
008300     LABEL RECORDS ARE STANDARD.
008400 01  REG-CONTROLE.
008500     05  CTL-DATA-PROC              PIC 9(08).
008600     05  CTL-PROX-MT-ID             PIC 9(09).
008700     05  CTL-FILLER-BRANCO          PIC X(063).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WS-STATUS-AREA.
009100     05  STATUS-SUG                 PIC X(02) VALUE SPACES.
009200     05  STATUS-MIN                 PIC X(02) VALUE SPACES.
009300     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
009400     05  FILLER                     PIC X(01) VALUE SPACES.
009500
009600 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
009700 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
009800     05  WS-DATA-PROC-AAAA          PIC 9(04).
009900     05  WS-DATA-PROC-MM            PIC 9(02).
010000     05  WS-DATA-PROC-DD            PIC 9(02).
010100
010200 01  WS-PROX-MT-ID                  PIC 9(09) COMP VALUE ZERO.
010210
010220 01  WS-PROX-MT-EDICAO              PIC 9(09) VALUE ZERO.
010230 01  WS-PROX-MT-EDICAO-R REDEFINES WS-PROX-MT-EDICAO.
010240     05  WS-PROX-MT-FAIXA           PIC 9(03).
010250     05  WS-PROX-MT-SEQ             PIC 9(06).
010260
010270 01  WS-BANNER-OPERADOR             PIC X(050) VALUE SPACES.
010300
010400*----------------------------------------------------------------
010500*    LOTE DE ATE 10 MINITEMAS (SUGERIDOS + PLACEHOLDERS) - MONTA-
010600*    DO EM MEMORIA ANTES DE GRAVAR, PARA PODER COMPLETAR O LOTE
010700*    QUANDO O SERVICO DE IA MANDAR MENOS DE 10 SUGESTOES.
010800*----------------------------------------------------------------
010900 01  WS-TAB-SUG-GRUPO.
011000     05  WS-TAB-SUG OCCURS 10 TIMES.
011100         10  WS-TAB-SUG-NOME        PIC X(150).
011200         10  WS-TAB-SUG-DESC        PIC X(150).
011300         10  WS-TAB-SUG-HORAS       PIC 9(03).
011400         10  WS-TAB-SUG-FLAG-IA     PIC X(01).
011500         10  WS-TAB-SUG-SELECIONADO PIC X(01).
011600
011700 01  WS-TAB-SUG-LINEAR REDEFINES WS-TAB-SUG-GRUPO PIC X(3050).
011800
011900 01  WS-OBJ-ID-LOTE                 PIC 9(09) VALUE ZERO.
012000 01  WS-QTD-RECEBIDA                PIC 9(02) COMP VALUE ZERO.
012100 01  WS-SUB-SUG                     PIC 9(02) COMP VALUE ZERO.
012200
012300 01  WS-PARTE-DISPLAY               PIC 99.
012400 01  WS-TOPICO-TEXTO                PIC X(150).
012500
012600 01  WS-CONTADORES.
012700     05  WS-CONT-DESCARTE           PIC 9(03) COMP VALUE ZERO.
012800     05  WS-CONT-PLACEHOLDER        PIC 9(03) COMP VALUE ZERO.
012900     05  FILLER                     PIC X(01) VALUE SPACES.
013000
013100 01  WS-SWITCHES.
013200     05  WS-EOF-SUG                 PIC X(01) VALUE 'N'.
013300     05  FILLER                     PIC X(01) VALUE SPACES.
013400
013500 PROCEDURE DIVISION.
013600
013700*----------------------------------------------------------------
013800*    ROTINA PRINCIPAL.
013900*----------------------------------------------------------------
014000 0100-ABRIR-ARQUIVOS.
014100     OPEN INPUT  SUGESTAO
014200          OUTPUT  MINITEMAS.
014300
014400     OPEN INPUT CTLSUG.                                           EPN0466R
014500     READ CTLSUG
014600         AT END MOVE ZEROS TO REG-CONTROLE.
014700     MOVE CTL-DATA-PROC   TO WS-DATA-PROC-8.
014800     MOVE CTL-PROX-MT-ID  TO WS-PROX-MT-ID.
014900     IF WS-PROX-MT-ID = ZERO
015000        MOVE 1 TO WS-PROX-MT-ID.
015100     CLOSE CTLSUG.
015200
015300     MOVE ZERO TO WS-QTD-RECEBIDA.
015400     PERFORM 0200-LER-SUGESTAO THRU 0200-EXIT
015500         VARYING WS-SUB-SUG FROM 1 BY 1
015600         UNTIL WS-EOF-SUG = 'S'
015700            OR WS-SUB-SUG > 10.
015800
015900     PERFORM 0210-DESCARTA-EXCEDENTE THRU 0210-EXIT
016000         UNTIL WS-EOF-SUG = 'S'.
016100
016200     PERFORM 0300-COMPLETA-PLACEHOLDER THRU 0300-EXIT
016300         VARYING WS-SUB-SUG FROM WS-QTD-RECEBIDA + 1 BY 1
016400         UNTIL WS-SUB-SUG > 10.
016500
016600     PERFORM 0900-GRAVA-MINITEMA THRU 0900-EXIT
016700         VARYING WS-SUB-SUG FROM 1 BY 1
016800         UNTIL WS-SUB-SUG > 10.
016900
017000     OPEN OUTPUT CTLSUG.
017100     MOVE WS-DATA-PROC-8  TO CTL-DATA-PROC.
017200     MOVE WS-PROX-MT-ID   TO CTL-PROX-MT-ID.
017300     MOVE SPACES          TO CTL-FILLER-BRANCO.
017400     WRITE REG-CONTROLE.
017500     CLOSE CTLSUG.
017520
017540     MOVE WS-PROX-MT-ID   TO WS-PROX-MT-EDICAO.
017560     MOVE SPACES          TO WS-BANNER-OPERADOR.
017580     STRING 'PROXIMO ID MINITEMA FAIXA/SEQ: '  DELIMITED BY SIZE
017600            WS-PROX-MT-FAIXA                   DELIMITED BY SIZE
017620            '-'                                DELIMITED BY SIZE
017640            WS-PROX-MT-SEQ                      DELIMITED BY SIZE
017660       INTO WS-BANNER-OPERADOR.
017680     DISPLAY WS-BANNER-OPERADOR.
017700
017800     CLOSE SUGESTAO MINITEMAS.
017900     STOP RUN.
017950
018000*----------------------------------------------------------------
018100*    LE ATE 10 SUGESTOES DO LOTE - O RESTANTE DO ARQUIVO, SE
018200*    HOUVER, E DESCARTADO E CONTADO (OS-0207).
018300*----------------------------------------------------------------
018400 0200-LER-SUGESTAO.
018500     READ SUGESTAO
018600         AT END
018700            MOVE 'S' TO WS-EOF-SUG
018800            GO TO 0200-EXIT.
018900
019000     IF WS-QTD-RECEBIDA = 0
019100        MOVE SUG-OBJ-ID TO WS-OBJ-ID-LOTE.
019200
019300     ADD 1 TO WS-QTD-RECEBIDA.
019400     MOVE SUG-NOME              TO WS-TAB-SUG-NOME(WS-SUB-SUG).
019500     MOVE SUG-DESC              TO WS-TAB-SUG-DESC(WS-SUB-SUG).
019600     MOVE SUG-HORAS             TO WS-TAB-SUG-HORAS(WS-SUB-SUG).
019700     MOVE 'S'                   TO WS-TAB-SUG-FLAG-IA(WS-SUB-SUG).
019800     MOVE 'S'                   TO WS-TAB-SUG-SELECIONADO(WS-SUB-SUG).
019900 0200-EXIT.
020000     EXIT.
020100
020200*----------------------------------------------------------------
020300*    DESCARTA QUALQUER SUGESTAO ALEM DA DECIMA (OS-0207).
020400*----------------------------------------------------------------
020500 0210-DESCARTA-EXCEDENTE.                                         RAS0207R
020600     READ SUGESTAO
020700         AT END MOVE 'S' TO WS-EOF-SUG
020800         NOT AT END ADD 1 TO WS-CONT-DESCARTE.
020900 0210-EXIT.
021000     EXIT.
021100
021200*----------------------------------------------------------------
021300*    PLACEHOLDER: "TOPICO N", 5 HORAS, NAO SELECIONADO, NAO IA.
021400*----------------------------------------------------------------
021500 0300-COMPLETA-PLACEHOLDER.                                       MLC0355R
021600     MOVE WS-SUB-SUG TO WS-PARTE-DISPLAY.
021700     MOVE SPACES     TO WS-TOPICO-TEXTO.
021800     STRING 'TOPICO ' DELIMITED BY SIZE
021900            WS-PARTE-DISPLAY DELIMITED BY SIZE
022000            INTO WS-TOPICO-TEXTO.
022100
022200     MOVE WS-TOPICO-TEXTO       TO WS-TAB-SUG-NOME(WS-SUB-SUG).
022300     MOVE 'ADICIONE UMA DESCRICAO PERSONALIZADA'
022400                                TO WS-TAB-SUG-DESC(WS-SUB-SUG).
022500     MOVE 5                     TO WS-TAB-SUG-HORAS(WS-SUB-SUG).
022600     MOVE 'N'                   TO WS-TAB-SUG-FLAG-IA(WS-SUB-SUG).
022700     MOVE 'N'                   TO WS-TAB-SUG-SELECIONADO(WS-SUB-SUG).
022800     ADD 1 TO WS-CONT-PLACEHOLDER.
022900 0300-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------
023300*    GRAVA OS 10 MINITEMAS DO LOTE, EM SEQUENCIA MT-SEQ 1..10.
023400*----------------------------------------------------------------
023500 0900-GRAVA-MINITEMA.
023600     MOVE SPACES        TO REG-MINITEMA.
023700     MOVE WS-PROX-MT-ID TO MT-ID.
023800     ADD 1 TO WS-PROX-MT-ID.
023900     MOVE WS-OBJ-ID-LOTE               TO MT-OBJ-ID.
024000     MOVE WS-TAB-SUG-NOME(WS-SUB-SUG)  TO MT-NOME.
024100     MOVE WS-TAB-SUG-DESC(WS-SUB-SUG)  TO MT-DESC.
024200     MOVE WS-TAB-SUG-HORAS(WS-SUB-SUG) TO MT-HORAS.
024300     MOVE WS-SUB-SUG                   TO MT-SEQ.
024400     MOVE WS-TAB-SUG-FLAG-IA(WS-SUB-SUG)
024500                                        TO MT-FLAG-IA.
024600     MOVE 'N'                          TO MT-REMOVIDO.
024700     MOVE WS-TAB-SUG-SELECIONADO(WS-SUB-SUG)
024800                                        TO MT-SELECIONADO.
024900     WRITE REG-MINITEMA.
025000 0900-EXIT.
025100     EXIT.

