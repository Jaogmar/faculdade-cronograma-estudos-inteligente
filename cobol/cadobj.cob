000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CADOBJ-COB.
000300 AUTHOR.        JORGE K. MENDES.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  22/05/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - MANUTENCAO DE OBJETIVOS
001100*    PROGRAMA  : CADOBJ-COB
001200*    FINALIDADE: APLICA AS TRANSACOES DE MANUTENCAO (RASCUNHO,
001300*                ANEXACAO DE MINITEMAS, ATUALIZACAO DE CARGA
001400*                HORARIA, CONFIGURACAO DE ROTINA, ATIVACAO E
001500*                EXCLUSAO) SOBRE OS MESTRES OBJETIVOS E
001600*                MINITEMAS, GERANDO NOVA GERACAO DE AMBOS E
001700*                REFLETINDO EXCLUSOES NO MESTRE DE TAREFAS.
001800*----------------------------------------------------------------
001900*    HISTORICO DE ALTERACOES
002000*    DATA        PROGR   OS-NUMERO   DESCRICAO
002100*    22/05/1989  JKM     OS-0096     IMPLANTACAO INICIAL - SO
002200*                                    TRATAVA RASCUNHO E ANEXO.
002300*    30/11/1989  JKM     OS-0121     INCLUIDA ATUALIZACAO DE
002400*                                    CARGA HORARIA (0520).
002500*    18/04/1990  RAS     OS-0166     INCLUIDA CONFIGURACAO DE
002600*                                    ROTINA E ATIVACAO.
002700*    07/12/1991  RAS     OS-0219     INCLUIDA EXCLUSAO EM
002800*                                    CASCATA (MINITEMAS/TAREFAS).
002900*    25/08/1993  FTO     OS-0284     RENUMERACAO DE MT-SEQ
003000*                                    CORRIGIDA NO ANEXO (COMECA
003100*                                    SEMPRE EM 1).
003200*    12/03/1996  MLC     OS-0368     GRUPO DE MINITEMAS PASSA A
003300*                                    SER CARREGADO EM TABELA
003400*                                    (LIMITE 10) PARA PERMITIR A
003500*                                    ATUALIZACAO DE CARGA.
003600*    21/11/1997  MLC     OS-0430     RELATORIO DE TRANSACOES
003700*                                    REJEITADAS (0250).
003800*    19/09/1998  EPN     OS-0465     PREPARACAO ANO 2000 - CAMPO
003900*                                    DE DATA PASSA A VIR DE
004000*                                    ARQUIVO DE CONTROLE.
004100*    22/01/1999  EPN     OS-0479     TESTES DE VIRADA DO SECULO
004200*                                    CONCLUIDOS SEM PENDENCIAS.
004300*    14/06/1999  RAS     OS-0490     INCLUIDA FASE 3 - RESUMO DE
004400*                                    CARGA HORARIA E PROGRESSO POR
004500*                                    OBJETIVO NO OBJRPT, E IMPRESSAO
004600*                                    DOS TOTAIS DE CONTROLE (0900).
004700*----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT OBJETIVOS    ASSIGN TO "OBJETIVOS"
005700                          ORGANIZATION LINE SEQUENTIAL
005800                          FILE STATUS IS STATUS-OBJ.
005900
006000     SELECT OBJETVNOVO   ASSIGN TO "OBJETVNOVO"
006100                          ORGANIZATION LINE SEQUENTIAL
006200                          FILE STATUS IS STATUS-OBN.
006300
006400     SELECT MINITEMAS    ASSIGN TO "MINITEMAS"
006500                          ORGANIZATION LINE SEQUENTIAL
006600                          FILE STATUS IS STATUS-MIN.
006700
006800     SELECT MINITVNOVO   ASSIGN TO "MINITVNOVO"
006900                          ORGANIZATION LINE SEQUENTIAL
007000                          FILE STATUS IS STATUS-MIN-N.
007100
007200     SELECT TAREFAS      ASSIGN TO "TAREFAS"
007300                          ORGANIZATION LINE SEQUENTIAL
007400                          FILE STATUS IS STATUS-TSK.
007500
007600     SELECT TAREFVNOVO   ASSIGN TO "TAREFVNOVO"
007700                          ORGANIZATION LINE SEQUENTIAL
007800                          FILE STATUS IS STATUS-TSK-N.
007900
008000     SELECT OBJMAINT     ASSIGN TO "OBJMAINT"
008100                          ORGANIZATION LINE SEQUENTIAL
008200                          FILE STATUS IS STATUS-TRN.
008300
008400     SELECT CTLOBJ       ASSIGN TO "CTLOBJ"
008500                          ORGANIZATION LINE SEQUENTIAL
008600                          FILE STATUS IS STATUS-CTL.
008700
008800     SELECT SORTOBJ      ASSIGN TO "SORTOBJ".
008900
009000     SELECT OBJRPT       ASSIGN TO "OBJRPT"
009100                          ORGANIZATION LINE SEQUENTIAL
009200                          FILE STATUS IS STATUS-RPT.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  OBJETIVOS
009800     LABEL RECORDS ARE STANDARD.
009900 01  REG-OBJETIVO.
010000     05  OBJ-ID                     PIC 9(09).
010100     05  OBJ-USUARIO-ID             PIC 9(09).
010200     05  OBJ-TEMA                   PIC X(200).
010300     05  OBJ-PRAZO                  PIC 9(08).
010400     05  OBJ-DATA-CRIACAO           PIC 9(08).
010500     05  OBJ-STATUS                 PIC X(12).
010600         88  OBJ-RASCUNHO           VALUE 'RASCUNHO'.
010700         88  OBJ-EM-ANDAMENTO       VALUE 'EM_ANDAMENTO'.
010800     05  OBJ-HORAS-DIA              PIC 9(02).
010900     05  OBJ-DIAS-ESTUDO            PIC X(50).
011000     05  FILLER                     PIC X(002).
011100
011200 FD  OBJETVNOVO
011300     LABEL RECORDS ARE STANDARD.
011400 01  REG-OBJETIVO-NOVO               PIC X(300).
011500
011600 FD  MINITEMAS
011700     LABEL RECORDS ARE STANDARD.
011800 01  REG-MINITEMA.
011900     05  MT-ID                      PIC 9(09).
012000     05  MT-OBJ-ID                  PIC 9(09).
012100     05  MT-NOME                    PIC X(150).
012200     05  MT-DESC                    PIC X(150).
012300     05  MT-HORAS                   PIC 9(03).
012400     05  MT-SEQ                     PIC 9(03).
012500     05  MT-FLAG-IA                 PIC X(01).
012600     05  MT-REMOVIDO                PIC X(01).
012700         88  MT-FOI-REMOVIDO        VALUE 'S'.
012800     05  MT-SELECIONADO             PIC X(01).
012900     05  FILLER                     PIC X(003).
013000
013100 FD  MINITVNOVO
013200     LABEL RECORDS ARE STANDARD.
013300 01  REG-MINITEMA-NOVO               PIC X(330).
013400
013500 FD  TAREFAS
013600     LABEL RECORDS ARE STANDARD.
013700 01  REG-TAREFA.
013800     05  TSK-ID                     PIC 9(09).
013900     05  TSK-OBJ-ID                 PIC 9(09).
014000     05  TSK-MT-ID                  PIC 9(09).
014100     05  TSK-DATA                   PIC 9(08).
014200     05  TSK-DURACAO                PIC 9(04).
014300     05  TSK-CONCLUIDA              PIC X(01).
014400     05  TSK-DATA-CONCLUSAO         PIC 9(08).
014500     05  TSK-TITULO                 PIC X(100).
014600     05  TSK-DESC                   PIC X(150).
014700     05  FILLER                     PIC X(002).
014800
014900 FD  TAREFVNOVO
015000     LABEL RECORDS ARE STANDARD.
015100 01  REG-TAREFA-NOVA                 PIC X(300).
015200
015300 FD  OBJMAINT
015400     LABEL RECORDS ARE STANDARD.
015500 01  REG-TRANSACAO.
015600     05  TRN-OBJ-ID                 PIC 9(09).
015700     05  TRN-CODIGO                 PIC X(01).
015800         88  TRN-RASCUNHO           VALUE 'D'.
015900         88  TRN-ANEXA-MINITEMA     VALUE 'A'.
016000         88  TRN-ATUALIZA-CARGA     VALUE 'W'.
016100         88  TRN-CONFIG-ROTINA      VALUE 'R'.
016200         88  TRN-ATIVA              VALUE 'S'.
016300         88  TRN-EXCLUI             VALUE 'X'.
016400     05  TRN-TEMA                   PIC X(200).
016500     05  TRN-USUARIO-ID             PIC 9(09).
016600     05  TRN-PRAZO                  PIC 9(08).
016700     05  TRN-HORAS-DIA              PIC 9(02).
016800     05  TRN-DIAS-ESTUDO            PIC X(50).
016900     05  TRN-QTD-MINITEMAS          PIC 9(02).
017000     05  TRN-MINITEMAS OCCURS 10 TIMES.
017100         10  TRN-MT-NOME            PIC X(150).
017200         10  TRN-MT-DESC            PIC X(150).
017300         10  TRN-MT-HORAS           PIC 9(03).
017400         10  TRN-MT-AI-FLAG         PIC X(001).
017500         10  TRN-MT-SELECIONADO     PIC X(001).
017600     05  TRN-QTD-CARGAS             PIC 9(02).
017700     05  TRN-CARGAS OCCURS 10 TIMES.
017800         10  TRN-CARGA-MT-ID        PIC 9(09).
017900         10  TRN-CARGA-HORAS        PIC 9(03).
018000     05  FILLER                     PIC X(020).
018100
018200 FD  CTLOBJ
018300     LABEL RECORDS ARE STANDARD.
018400 01  REG-CONTROLE.
018500     05  CTL-DATA-PROC              PIC 9(08).
018600     05  FILLER                     PIC X(072).
018700
018800 SD  SORTOBJ.
018900 01  REG-SORTOBJ                     PIC X(3473).
019000
019100 FD  OBJRPT
019200     LABEL RECORDS ARE STANDARD.
019300 01  REG-OBJRPT                      PIC X(132).
019400
019500 WORKING-STORAGE SECTION.
019600 01  WS-STATUS-AREA.
019700     05  STATUS-OBJ                 PIC X(02) VALUE SPACES.
019800     05  STATUS-OBN                 PIC X(02) VALUE SPACES.
019900     05  STATUS-MIN                 PIC X(02) VALUE SPACES.
020000     05  STATUS-MIN-N               PIC X(02) VALUE SPACES.
020100     05  STATUS-TSK                 PIC X(02) VALUE SPACES.
020200     05  STATUS-TSK-N               PIC X(02) VALUE SPACES.
020300     05  STATUS-TRN                 PIC X(02) VALUE SPACES.
020400     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
020500     05  STATUS-RPT                 PIC X(02) VALUE SPACES.
020600     05  FILLER                     PIC X(001) VALUE SPACES.
020700
020800 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
020900 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
021000     05  WS-DATA-PROC-AAAA          PIC 9(04).
021100     05  WS-DATA-PROC-MM            PIC 9(02).
021200     05  WS-DATA-PROC-DD            PIC 9(02).
021300
021400 01  WS-CHAVES.
021500     05  WS-CHAVE-MESTRE            PIC 9(09) COMP VALUE ZERO.
021600     05  WS-CHAVE-TRANS             PIC 9(09) COMP VALUE ZERO.
021700     05  WS-CHAVE-DETALHE           PIC 9(09) COMP VALUE ZERO.
021800     05  FILLER                     PIC X(01) VALUE SPACES.
021900
022000 01  WS-CHAVE-ALTA REDEFINES WS-CHAVES PIC X(28).
022100
022200 01  WS-SWITCHES.
022300     05  WS-EOF-OBJ                 PIC X(01) VALUE 'N'.
022400     05  WS-EOF-TRN                 PIC X(01) VALUE 'N'.
022500     05  WS-EOF-MIN                 PIC X(01) VALUE 'N'.
022600     05  WS-CARGA-INVALIDA          PIC X(01) VALUE 'N'.
022700     05  WS-ACHOU-MT-CARGA          PIC X(01) VALUE 'N'.
022800     05  FILLER                     PIC X(01) VALUE SPACES.
022900
023000 01  WS-CONTADORES.
023100     05  WS-SUB-MT                  PIC 9(02) COMP VALUE ZERO.
023200     05  WS-SUB-CARGA               PIC 9(02) COMP VALUE ZERO.
023300     05  WS-SUB-BUF                 PIC 9(02) COMP VALUE ZERO.
023400     05  WS-NOVO-SEQ                PIC 9(03) COMP VALUE ZERO.
023500     05  WS-QTD-BUF-MT              PIC 9(02) COMP VALUE ZERO.
023600     05  WS-QTD-EXCLUIDOS           PIC 9(02) COMP VALUE ZERO.
023700     05  WS-SUB-EXCL                PIC 9(02) COMP VALUE ZERO.
023800     05  WS-CONT-PROCESSADOS        PIC 9(05) COMP VALUE ZERO.
023900     05  WS-CONT-REJEITADOS         PIC 9(05) COMP VALUE ZERO.
024000     05  FILLER                     PIC X(01) VALUE SPACES.
024100
024200 01  WS-BUF-MT-GRUPO.
024300     05  WS-BUF-MT OCCURS 10 TIMES.
024400         10  WS-BUF-MT-ID           PIC 9(09).
024500         10  WS-BUF-MT-OBJ-ID       PIC 9(09).
024600         10  WS-BUF-MT-NOME         PIC X(150).
024700         10  WS-BUF-MT-DESC         PIC X(150).
024800         10  WS-BUF-MT-HORAS        PIC 9(03).
024900         10  WS-BUF-MT-SEQ          PIC 9(03).
025000         10  WS-BUF-MT-FLAG-IA      PIC X(01).
025100         10  WS-BUF-MT-REMOVIDO     PIC X(01).
025200         10  WS-BUF-MT-SELECIONADO  PIC X(01).
025300
025400 01  WS-BUF-MT-LINEAR REDEFINES WS-BUF-MT-GRUPO PIC X(3270).
025500
025600 01  WS-TAB-EXCLUIDOS-GRUPO.
025700     05  WS-TAB-EXCLUIDOS OCCURS 50 TIMES PIC 9(09) COMP.
025800
025900 01  WS-TAB-EXCLUIDOS-LINEAR REDEFINES WS-TAB-EXCLUIDOS-GRUPO
026000                                    PIC X(450).
026100
026200 01  DET-REJEITO.
026300     05  FILLER                     PIC X(02) VALUE SPACES.
026400     05  DET-REJ-OBJETIVO           PIC 9(009).
026500     05  FILLER                     PIC X(02) VALUE SPACES.
026600     05  DET-REJ-MOTIVO             PIC X(040).
026700     05  FILLER                     PIC X(079) VALUE SPACES.
026800
026900*----------------------------------------------------------------
027000*    CHAVES, CONTADORES E LAYOUTS DE RELATORIO PARA A FASE 3 -
027100*    EMISSAO DO RESUMO DE CARGA HORARIA E DE PROGRESSO POR
027200*    OBJETIVO, LIDO DA NOVA GERACAO JA GRAVADA (OS-0490).
027300*----------------------------------------------------------------
027400 01  WS-CHAVES-RESUMO.
027500     05  WS-CHAVE-RESUMO-OBJ        PIC 9(09) COMP VALUE ZERO.
027600     05  WS-CHAVE-RESUMO-MT         PIC 9(09) COMP VALUE ZERO.
027700     05  WS-CHAVE-RESUMO-TSK        PIC 9(09) COMP VALUE ZERO.
027800
027900 01  WS-SWITCHES-RESUMO.
028000     05  WS-EOF-OBJ-R               PIC X(01) VALUE 'N'.
028100     05  WS-EOF-MT-R                PIC X(01) VALUE 'N'.
028200     05  WS-EOF-TSK-R               PIC X(01) VALUE 'N'.
028300     05  FILLER                     PIC X(01) VALUE SPACES.
028400
028500 01  WS-HORAS-TOTAL                 PIC 9(05) COMP VALUE ZERO.
028600
028700 01  WS-RESULT-PROGR.
028800     05  PRG-TAREFA-TOTAL           PIC 9(05) COMP.
028900     05  PRG-TAREFA-FEITA           PIC 9(05) COMP.
029000     05  PRG-PERCENTUAL             PIC 9(03)V99.
029100
029200 01  DET-RESUMO.
029300     05  FILLER                     PIC X(02) VALUE SPACES.
029400     05  FILLER                     PIC X(11) VALUE
029500         'OBJETIVO..:'.
029600     05  DET-RES-OBJETIVO           PIC 9(009).
029700     05  FILLER                     PIC X(02) VALUE SPACES.
029800     05  FILLER                     PIC X(14) VALUE
029900         'HORAS TOTAL..:'.
030000     05  DET-RES-HORAS              PIC ZZZZ9.
030100     05  FILLER                     PIC X(02) VALUE SPACES.
030200     05  FILLER                     PIC X(14) VALUE
030300         'PROGRESSO....:'.
030400     05  DET-RES-FEITAS             PIC ZZZZ9.
030500     05  FILLER                     PIC X(03) VALUE ' / '.
030600     05  DET-RES-TOTAL              PIC ZZZZ9.
030700     05  FILLER                     PIC X(03) VALUE ' = '.
030800     05  DET-RES-PERCENTUAL         PIC ZZ9.99.
030900     05  FILLER                     PIC X(051) VALUE SPACES.
031000
031100 01  DET-TOTAIS.
031200     05  FILLER                     PIC X(02) VALUE SPACES.
031300     05  FILLER                     PIC X(13) VALUE
031400         'PROCESSADOS.:'.
031500     05  DET-TOT-PROCESSADOS        PIC ZZZZ9.
031600     05  FILLER                     PIC X(10) VALUE SPACES.
031700     05  FILLER                     PIC X(13) VALUE
031800         'REJEITADOS..:'.
031900     05  DET-TOT-REJEITADOS         PIC ZZZZ9.
032000     05  FILLER                     PIC X(084) VALUE SPACES.
032100
032200 PROCEDURE DIVISION.
032300
032400*----------------------------------------------------------------
032500*    ROTINA PRINCIPAL - ORDENA AS TRANSACOES POR OBJETIVO E
032600*    ENCADEIA AS DUAS FASES DO PROGRAMA (OBJETIVOS/MINITEMAS E
032700*    TAREFAS).
032800*----------------------------------------------------------------
032900 0100-ABRIR-ARQUIVOS.
033000     OPEN INPUT OBJMAINT.
033100     SORT SORTOBJ ASCENDING KEY TRN-OBJ-ID
033200         USING OBJMAINT
033300         GIVING SORTOBJ.
033400
033500     OPEN INPUT  OBJETIVOS
033600                 MINITEMAS
033700                 SORTOBJ
033800          OUTPUT OBJETVNOVO
033900                 MINITVNOVO
034000                 OBJRPT.
034100
034200     MOVE ZEROS TO WS-TAB-EXCLUIDOS-LINEAR.
034300
034400     OPEN INPUT CTLOBJ.
034500     READ CTLOBJ
034600         AT END MOVE ZEROS TO REG-CONTROLE.
034700     MOVE CTL-DATA-PROC TO WS-DATA-PROC-8.
034800     CLOSE CTLOBJ.
034900
035000     PERFORM 0110-LER-OBJETIVO    THRU 0110-EXIT.
035100     PERFORM 0120-LER-MINITEMA    THRU 0120-EXIT.
035200     PERFORM 0130-LER-TRANSACAO   THRU 0130-EXIT.
035300     GO TO 0200-PROCESSA-OBJETIVOS.
035400
035500 0110-LER-OBJETIVO.
035600     READ OBJETIVOS
035700         AT END MOVE 'S' TO WS-EOF-OBJ
035800                 MOVE 999999999 TO WS-CHAVE-MESTRE
035900         NOT AT END
036000                 MOVE OBJ-ID TO WS-CHAVE-MESTRE.
036100 0110-EXIT.
036200     EXIT.
036300
036400 0120-LER-MINITEMA.
036500     READ MINITEMAS
036600         AT END MOVE 'S' TO WS-EOF-MIN
036700                 MOVE 999999999 TO WS-CHAVE-DETALHE
036800         NOT AT END
036900                 MOVE MT-OBJ-ID TO WS-CHAVE-DETALHE.
037000 0120-EXIT.
037100     EXIT.
037200
037300 0130-LER-TRANSACAO.
037400     READ SORTOBJ
037500         AT END MOVE 'S' TO WS-EOF-TRN
037600                 MOVE 999999999 TO WS-CHAVE-TRANS
037700         NOT AT END
037800                 MOVE TRN-OBJ-ID TO WS-CHAVE-TRANS.
037900 0130-EXIT.
038000     EXIT.
038100
038200*----------------------------------------------------------------
038300*    CARREGA EM TABELA (LIMITE 10, OS-0368) TODOS OS MINITEMAS    MLC0368R
038400*    DO GRUPO CORRENTE, DEIXANDO A LEITURA POSICIONADA NO
038500*    PRIMEIRO REGISTRO DO PROXIMO GRUPO.
038600*----------------------------------------------------------------
038700 0115-CARREGA-GRUPO-MINITEMAS.
038800     MOVE ZERO TO WS-QTD-BUF-MT.
038900     PERFORM 0116-CARREGA-UM-MINITEMA THRU 0116-EXIT
039000         UNTIL WS-CHAVE-DETALHE NOT = WS-CHAVE-MESTRE.
039100 0115-EXIT.
039200     EXIT.
039300
039400 0116-CARREGA-UM-MINITEMA.
039500     ADD 1 TO WS-QTD-BUF-MT.
039600     MOVE MT-ID          TO WS-BUF-MT-ID(WS-QTD-BUF-MT).
039700     MOVE MT-OBJ-ID      TO WS-BUF-MT-OBJ-ID(WS-QTD-BUF-MT).
039800     MOVE MT-NOME        TO WS-BUF-MT-NOME(WS-QTD-BUF-MT).
039900     MOVE MT-DESC        TO WS-BUF-MT-DESC(WS-QTD-BUF-MT).
040000     MOVE MT-HORAS       TO WS-BUF-MT-HORAS(WS-QTD-BUF-MT).
040100     MOVE MT-SEQ         TO WS-BUF-MT-SEQ(WS-QTD-BUF-MT).
040200     MOVE MT-FLAG-IA     TO WS-BUF-MT-FLAG-IA(WS-QTD-BUF-MT).
040300     MOVE MT-REMOVIDO    TO WS-BUF-MT-REMOVIDO(WS-QTD-BUF-MT).
040400     MOVE MT-SELECIONADO TO WS-BUF-MT-SELECIONADO(WS-QTD-BUF-MT).
040500     PERFORM 0120-LER-MINITEMA THRU 0120-EXIT.
040600 0116-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------
041000*    GRAVA NA NOVA GERACAO OS MINITEMAS ATUALMENTE EM TABELA,
041100*    SEM ALTERACAO.
041200*----------------------------------------------------------------
041300 0117-GRAVA-BUFFER-MINITEMAS.
041400     PERFORM 0118-GRAVA-UM-DO-BUFFER THRU 0118-EXIT
041500         VARYING WS-SUB-BUF FROM 1 BY 1
041600         UNTIL WS-SUB-BUF > WS-QTD-BUF-MT.
041700 0117-EXIT.
041800     EXIT.
041900
042000 0118-GRAVA-UM-DO-BUFFER.
042100     MOVE SPACES                            TO REG-MINITEMA.
042200     MOVE WS-BUF-MT-ID(WS-SUB-BUF)           TO MT-ID.
042300     MOVE WS-BUF-MT-OBJ-ID(WS-SUB-BUF)       TO MT-OBJ-ID.
042400     MOVE WS-BUF-MT-NOME(WS-SUB-BUF)         TO MT-NOME.
042500     MOVE WS-BUF-MT-DESC(WS-SUB-BUF)         TO MT-DESC.
042600     MOVE WS-BUF-MT-HORAS(WS-SUB-BUF)        TO MT-HORAS.
042700     MOVE WS-BUF-MT-SEQ(WS-SUB-BUF)          TO MT-SEQ.
042800     MOVE WS-BUF-MT-FLAG-IA(WS-SUB-BUF)      TO MT-FLAG-IA.
042900     MOVE WS-BUF-MT-REMOVIDO(WS-SUB-BUF)     TO MT-REMOVIDO.
043000     MOVE WS-BUF-MT-SELECIONADO(WS-SUB-BUF)  TO MT-SELECIONADO.
043100     WRITE REG-MINITEMA-NOVO FROM REG-MINITEMA.
043200 0118-EXIT.
043300     EXIT.
043400
043500*----------------------------------------------------------------
043600*    FASE 1 - CASAMENTO OBJETIVOS X TRANSACOES (CHAVE ASCENDENTE)
043700*----------------------------------------------------------------
043800 0200-PROCESSA-OBJETIVOS.
043900     IF WS-EOF-OBJ = 'S' AND WS-EOF-TRN = 'S'
044000        GO TO 0600-FASE-TAREFAS.
044100
044200     IF WS-CHAVE-MESTRE < WS-CHAVE-TRANS
044300        PERFORM 0300-COPIA-SEM-TRANSACAO THRU 0300-EXIT
044400        GO TO 0200-PROCESSA-OBJETIVOS.
044500
044600     IF WS-CHAVE-TRANS < WS-CHAVE-MESTRE
044700        PERFORM 0400-APLICA-CRIACAO THRU 0400-EXIT
044800        GO TO 0200-PROCESSA-OBJETIVOS.
044900
045000     PERFORM 0500-APLICA-MANUTENCAO THRU 0500-EXIT.
045100     GO TO 0200-PROCESSA-OBJETIVOS.
045200
045300*----------------------------------------------------------------
045400*    OBJETIVO SEM TRANSACAO NESTA RODADA - PASSA ADIANTE COM
045500*    SEUS MINITEMAS INALTERADOS.
045600*----------------------------------------------------------------
045700 0300-COPIA-SEM-TRANSACAO.
045800     WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO.
045900     PERFORM 0115-CARREGA-GRUPO-MINITEMAS THRU 0115-EXIT.
046000     PERFORM 0117-GRAVA-BUFFER-MINITEMAS  THRU 0117-EXIT.
046100     PERFORM 0110-LER-OBJETIVO THRU 0110-EXIT.
046200 0300-EXIT.
046300     EXIT.
046400
046500*----------------------------------------------------------------
046600*    TRANSACAO 'D' - CRIACAO DE RASCUNHO (CHAVE NOVA, SEM
046700*    OBJETIVO MESTRE CORRESPONDENTE). QUALQUER OUTRO CODIGO SEM
046800*    MESTRE CORRESPONDENTE E REJEITADO.
046900*----------------------------------------------------------------
047000 0400-APLICA-CRIACAO.
047100     IF NOT TRN-RASCUNHO
047200        MOVE 'OBJETIVO INEXISTENTE PARA MANUTENCAO'
047300                                    TO DET-REJ-MOTIVO
047400        PERFORM 0250-GRAVA-REJEITO THRU 0250-EXIT
047500        PERFORM 0130-LER-TRANSACAO THRU 0130-EXIT
047600        GO TO 0400-EXIT.
047700
047800     MOVE SPACES         TO REG-OBJETIVO.
047900     MOVE TRN-OBJ-ID     TO OBJ-ID.
048000     MOVE TRN-USUARIO-ID TO OBJ-USUARIO-ID.
048100     MOVE TRN-TEMA       TO OBJ-TEMA.
048200     MOVE TRN-PRAZO      TO OBJ-PRAZO.
048300     MOVE WS-DATA-PROC-8 TO OBJ-DATA-CRIACAO.
048400     MOVE 'RASCUNHO'     TO OBJ-STATUS.
048500     MOVE TRN-HORAS-DIA  TO OBJ-HORAS-DIA.
048600     MOVE TRN-DIAS-ESTUDO TO OBJ-DIAS-ESTUDO.
048700     WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO.
048800     ADD 1 TO WS-CONT-PROCESSADOS.
048900     PERFORM 0130-LER-TRANSACAO THRU 0130-EXIT.
049000 0400-EXIT.
049100     EXIT.
049200
049300*----------------------------------------------------------------
049400*    TRANSACAO CASADA COM OBJETIVO EXISTENTE - APLICA O CODIGO.
049500*----------------------------------------------------------------
049600 0500-APLICA-MANUTENCAO.
049700     PERFORM 0115-CARREGA-GRUPO-MINITEMAS THRU 0115-EXIT.
049800
049900     EVALUATE TRUE
050000         WHEN TRN-EXCLUI
050100             PERFORM 0530-REGISTRA-EXCLUSAO THRU 0530-EXIT
050200         WHEN TRN-ANEXA-MINITEMA
050300             WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO
050400             PERFORM 0510-ANEXA-MINITEMAS THRU 0510-EXIT
050500         WHEN TRN-ATUALIZA-CARGA
050600             PERFORM 0520-ATUALIZA-CARGA THRU 0520-EXIT
050700             IF WS-CARGA-INVALIDA = 'S'
050800                MOVE 'MINITEMA NAO PERTENCE AO OBJETIVO'
050900                                       TO DET-REJ-MOTIVO
051000                PERFORM 0250-GRAVA-REJEITO THRU 0250-EXIT
051100             END-IF
051200             WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO
051300             PERFORM 0117-GRAVA-BUFFER-MINITEMAS THRU 0117-EXIT
051400         WHEN TRN-CONFIG-ROTINA
051500             MOVE TRN-HORAS-DIA   TO OBJ-HORAS-DIA
051600             MOVE TRN-DIAS-ESTUDO TO OBJ-DIAS-ESTUDO
051700             WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO
051800             PERFORM 0117-GRAVA-BUFFER-MINITEMAS THRU 0117-EXIT
051900         WHEN TRN-ATIVA
052000             MOVE 'EM_ANDAMENTO' TO OBJ-STATUS
052100             WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO
052200             PERFORM 0117-GRAVA-BUFFER-MINITEMAS THRU 0117-EXIT
052300         WHEN OTHER
052400             MOVE 'CODIGO DE TRANSACAO INVALIDO'
052500                                    TO DET-REJ-MOTIVO
052600             PERFORM 0250-GRAVA-REJEITO THRU 0250-EXIT
052700             WRITE REG-OBJETIVO-NOVO FROM REG-OBJETIVO
052800             PERFORM 0117-GRAVA-BUFFER-MINITEMAS THRU 0117-EXIT
052900     END-EVALUATE.
053000
053100     ADD 1 TO WS-CONT-PROCESSADOS.
053200     PERFORM 0110-LER-OBJETIVO  THRU 0110-EXIT.
053300     PERFORM 0130-LER-TRANSACAO THRU 0130-EXIT.
053400 0500-EXIT.
053500     EXIT.
053600
053700*----------------------------------------------------------------
053800*    ANEXA MINITEMAS - SUBSTITUI OS MINITEMAS DO OBJETIVO PELOS
053900*    SELECIONADOS NA TRANSACAO, RENUMERANDO A SEQUENCIA A
054000*    PARTIR DE 1, NA ORDEM RECEBIDA (OS-0284). O GRUPO ANTIGO,
054100*    JA CARREGADO EM TABELA, E SIMPLESMENTE DESCARTADO.
054200*----------------------------------------------------------------
054300 0510-ANEXA-MINITEMAS.
054400     MOVE ZERO TO WS-NOVO-SEQ.
054500     PERFORM 0515-GRAVA-MINITEMA-ANEXO THRU 0515-EXIT
054600         VARYING WS-SUB-MT FROM 1 BY 1
054700         UNTIL WS-SUB-MT > TRN-QTD-MINITEMAS.
054800 0510-EXIT.
054900     EXIT.
055000
055100 0515-GRAVA-MINITEMA-ANEXO.
055200     IF TRN-MT-SELECIONADO(WS-SUB-MT) = 'S'
055300        ADD 1 TO WS-NOVO-SEQ
055400        MOVE SPACES                        TO REG-MINITEMA
055500        MOVE TRN-OBJ-ID                     TO MT-OBJ-ID
055600        COMPUTE MT-ID = (TRN-OBJ-ID * 100) + WS-NOVO-SEQ
055700        MOVE TRN-MT-NOME(WS-SUB-MT)         TO MT-NOME
055800        MOVE TRN-MT-DESC(WS-SUB-MT)         TO MT-DESC
055900        MOVE TRN-MT-HORAS(WS-SUB-MT)        TO MT-HORAS
056000        MOVE WS-NOVO-SEQ                    TO MT-SEQ
056100        MOVE TRN-MT-AI-FLAG(WS-SUB-MT)      TO MT-FLAG-IA
056200        MOVE 'N'                            TO MT-REMOVIDO
056300        MOVE 'S'                            TO MT-SELECIONADO
056400        WRITE REG-MINITEMA-NOVO FROM REG-MINITEMA.
056500 0515-EXIT.
056600     EXIT.
056700
056800*----------------------------------------------------------------
056900*    ATUALIZA CARGA HORARIA - PARA CADA PAR (ID, NOVAS HORAS) DA
057000*    TRANSACAO, PROCURA O MINITEMA NO BUFFER DO GRUPO E AJUSTA
057100*    MT-HORAS. UM ID NAO ENCONTRADO LIGA WS-CARGA-INVALIDA.
057200*----------------------------------------------------------------
057300 0520-ATUALIZA-CARGA.
057400     MOVE 'N' TO WS-CARGA-INVALIDA.
057500     PERFORM 0521-APLICA-UMA-CARGA THRU 0521-EXIT
057600         VARYING WS-SUB-CARGA FROM 1 BY 1
057700         UNTIL WS-SUB-CARGA > TRN-QTD-CARGAS.
057800 0520-EXIT.
057900     EXIT.
058000
058100 0521-APLICA-UMA-CARGA.
058200     MOVE 'N' TO WS-ACHOU-MT-CARGA.
058300     PERFORM 0522-PROCURA-NO-BUFFER THRU 0522-EXIT
058400         VARYING WS-SUB-BUF FROM 1 BY 1
058500         UNTIL WS-SUB-BUF > WS-QTD-BUF-MT
058600            OR WS-ACHOU-MT-CARGA = 'S'.
058700     IF WS-ACHOU-MT-CARGA = 'N'
058800        MOVE 'S' TO WS-CARGA-INVALIDA.
058900 0521-EXIT.
059000     EXIT.
059100
059200 0522-PROCURA-NO-BUFFER.
059300     IF WS-BUF-MT-ID(WS-SUB-BUF) = TRN-CARGA-MT-ID(WS-SUB-CARGA)
059400        MOVE TRN-CARGA-HORAS(WS-SUB-CARGA)
059500                                 TO WS-BUF-MT-HORAS(WS-SUB-BUF)
059600        MOVE 'S' TO WS-ACHOU-MT-CARGA.
059700 0522-EXIT.
059800     EXIT.
059900
060000*----------------------------------------------------------------
060100*    EXCLUSAO - MARCA O OBJETIVO PARA REMOCAO NO MESTRE DE
060200*    TAREFAS (FASE 2) E DESCARTA OBJETIVO E MINITEMAS DA NOVA
060300*    GERACAO (OS-0219).
060400*----------------------------------------------------------------
060500 0530-REGISTRA-EXCLUSAO.
060600     ADD 1 TO WS-QTD-EXCLUIDOS.
060700     MOVE TRN-OBJ-ID TO WS-TAB-EXCLUIDOS(WS-QTD-EXCLUIDOS).
060800 0530-EXIT.
060900     EXIT.
061000
061100 0250-GRAVA-REJEITO.
061200     ADD 1 TO WS-CONT-REJEITADOS.
061300     MOVE SPACES         TO DET-REJEITO.
061400     MOVE TRN-OBJ-ID     TO DET-REJ-OBJETIVO.
061500     WRITE REG-OBJRPT FROM DET-REJEITO.
061600 0250-EXIT.
061700     EXIT.
061800
061900*----------------------------------------------------------------
062000*    FASE 2 - REFLETE AS EXCLUSOES DESTA RODADA NO MESTRE DE
062100*    TAREFAS (OS-0219). A NOVA GERACAO DE OBJETIVOS/MINITEMAS JA
062200*    ESTA COMPLETA E E FECHADA AQUI PARA SER RELIDA NA FASE 3.
062300*----------------------------------------------------------------
062400 0600-FASE-TAREFAS.
062500     CLOSE OBJETVNOVO
062600           MINITVNOVO.
062700     OPEN INPUT  TAREFAS.
062800     OPEN OUTPUT TAREFVNOVO.
062900 0610-LER-TAREFA.
063000     READ TAREFAS
063100         AT END GO TO 0700-PREPARA-RESUMO.
063200     MOVE 'N' TO WS-EOF-TRN.
063300     PERFORM 0620-PROCURA-EXCLUIDO THRU 0620-EXIT
063400         VARYING WS-SUB-EXCL FROM 1 BY 1
063500         UNTIL WS-SUB-EXCL > WS-QTD-EXCLUIDOS
063600            OR WS-EOF-TRN = 'S'.
063700     IF WS-EOF-TRN = 'N'
063800        WRITE REG-TAREFA-NOVA FROM REG-TAREFA.
063900     GO TO 0610-LER-TAREFA.
064000
064100 0620-PROCURA-EXCLUIDO.
064200     IF WS-TAB-EXCLUIDOS(WS-SUB-EXCL) = TSK-OBJ-ID
064300        MOVE 'S' TO WS-EOF-TRN.
064400 0620-EXIT.
064500     EXIT.
064600
064700*----------------------------------------------------------------
064800*    FASE 3 - RELE A NOVA GERACAO (OBJETVNOVO/MINITVNOVO/TAREFVNOVO)
064900*    JA GRAVADA PELAS FASES 1 E 2, PARA CADA OBJETIVO SOMAR A CARGA
065000*    HORARIA DOS MINITEMAS NAO REMOVIDOS E APURAR O PROGRESSO (TAREFAS
065100*    CONCLUIDAS X TOTAL), EMITINDO UMA LINHA DE RESUMO NO OBJRPT
065200*    (OS-0490). AS TRES GERACOES FICAM NA MESMA ORDEM ASCENDENTE DE
065300*    OBJ-ID/TSK-OBJ-ID EM QUE FORAM GRAVADAS, PERMITINDO LEITURA
065400*    SINCRONIZADA, NO MESMO ESTILO DO CRONOG-COB.
065500*----------------------------------------------------------------
065600 0700-PREPARA-RESUMO.
065700     CLOSE TAREFAS
065800           TAREFVNOVO.
065900     OPEN INPUT OBJETVNOVO
066000                MINITVNOVO
066100                TAREFVNOVO.
066200     PERFORM 0710-LER-OBJ-RESUMO THRU 0710-EXIT.
066300     PERFORM 0720-LER-MT-RESUMO  THRU 0720-EXIT.
066400     PERFORM 0730-LER-TSK-RESUMO THRU 0730-EXIT.
066500     GO TO 0740-PROCESSA-RESUMO.
066600
066700 0710-LER-OBJ-RESUMO.
066800     READ OBJETVNOVO INTO REG-OBJETIVO
066900         AT END MOVE 'S' TO WS-EOF-OBJ-R
067000                MOVE 999999999 TO WS-CHAVE-RESUMO-OBJ
067100         NOT AT END
067200                MOVE OBJ-ID TO WS-CHAVE-RESUMO-OBJ.
067300 0710-EXIT.
067400     EXIT.
067500
067600 0720-LER-MT-RESUMO.
067700     READ MINITVNOVO INTO REG-MINITEMA
067800         AT END MOVE 'S' TO WS-EOF-MT-R
067900                MOVE 999999999 TO WS-CHAVE-RESUMO-MT
068000         NOT AT END
068100                MOVE MT-OBJ-ID TO WS-CHAVE-RESUMO-MT.
068200 0720-EXIT.
068300     EXIT.
068400
068500 0730-LER-TSK-RESUMO.
068600     READ TAREFVNOVO INTO REG-TAREFA
068700         AT END MOVE 'S' TO WS-EOF-TSK-R
068800                MOVE 999999999 TO WS-CHAVE-RESUMO-TSK
068900         NOT AT END
069000                MOVE TSK-OBJ-ID TO WS-CHAVE-RESUMO-TSK.
069100 0730-EXIT.
069200     EXIT.
069300
069400 0740-PROCESSA-RESUMO.
069500     IF WS-EOF-OBJ-R = 'S'
069600        GO TO 0900-ENCERRAR.
069700
069800     MOVE ZERO TO WS-HORAS-TOTAL.
069900     PERFORM 0750-SOMA-UM-MINITEMA THRU 0750-EXIT
070000         UNTIL WS-CHAVE-RESUMO-MT NOT = WS-CHAVE-RESUMO-OBJ.
070100
070200     MOVE ZERO TO PRG-TAREFA-TOTAL.
070300     MOVE ZERO TO PRG-TAREFA-FEITA.
070400     PERFORM 0760-SOMA-UMA-TAREFA THRU 0760-EXIT
070500         UNTIL WS-CHAVE-RESUMO-TSK NOT = WS-CHAVE-RESUMO-OBJ.
070600
070700     PERFORM 0770-CALCULA-PROGRESSO THRU 0770-EXIT.
070800     PERFORM 0780-IMPRIME-RESUMO   THRU 0780-EXIT.
070900
071000     PERFORM 0710-LER-OBJ-RESUMO THRU 0710-EXIT.
071100     GO TO 0740-PROCESSA-RESUMO.
071200
071300 0750-SOMA-UM-MINITEMA.
071400     IF NOT MT-FOI-REMOVIDO
071500        ADD MT-HORAS TO WS-HORAS-TOTAL.
071600     PERFORM 0720-LER-MT-RESUMO THRU 0720-EXIT.
071700 0750-EXIT.
071800     EXIT.
071900
072000 0760-SOMA-UMA-TAREFA.
072100     ADD 1 TO PRG-TAREFA-TOTAL.
072200     IF TSK-CONCLUIDA = 'S'
072300        ADD 1 TO PRG-TAREFA-FEITA.
072400     PERFORM 0730-LER-TSK-RESUMO THRU 0730-EXIT.
072500 0760-EXIT.
072600     EXIT.
072700
072800 0770-CALCULA-PROGRESSO.
072900     IF PRG-TAREFA-TOTAL = 0
073000        MOVE ZERO TO PRG-PERCENTUAL
073100     ELSE
073200        COMPUTE PRG-PERCENTUAL ROUNDED =
073300                (PRG-TAREFA-FEITA * 100) / PRG-TAREFA-TOTAL.
073400 0770-EXIT.
073500     EXIT.
073600
073700 0780-IMPRIME-RESUMO.
073800     MOVE SPACES              TO DET-RESUMO.
073900     MOVE WS-CHAVE-RESUMO-OBJ TO DET-RES-OBJETIVO.
074000     MOVE WS-HORAS-TOTAL      TO DET-RES-HORAS.
074100     MOVE PRG-TAREFA-FEITA    TO DET-RES-FEITAS.
074200     MOVE PRG-TAREFA-TOTAL    TO DET-RES-TOTAL.
074300     MOVE PRG-PERCENTUAL      TO DET-RES-PERCENTUAL.
074400     WRITE REG-OBJRPT FROM DET-RESUMO.
074500 0780-EXIT.
074600     EXIT.
074700
074800*----------------------------------------------------------------
074900*    ENCERRAMENTO GERAL - IMPRIME OS TOTAIS DE CONTROLE DA RODADA
075000*    E FECHA TODOS OS ARQUIVOS (OS-0490).
075100*----------------------------------------------------------------
075200 0900-ENCERRAR.
075300     MOVE SPACES              TO DET-TOTAIS.
075400     MOVE WS-CONT-PROCESSADOS TO DET-TOT-PROCESSADOS.
075500     MOVE WS-CONT-REJEITADOS  TO DET-TOT-REJEITADOS.
075600     WRITE REG-OBJRPT FROM DET-TOTAIS.
075700
075800     CLOSE OBJETIVOS OBJETVNOVO
075900           MINITEMAS MINITVNOVO
076000           TAREFVNOVO
076100           OBJMAINT  SORTOBJ
076200           OBJRPT.
076300     STOP RUN.
