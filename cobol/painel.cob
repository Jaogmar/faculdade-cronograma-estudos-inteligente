000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAINEL-COB.
000300 AUTHOR.        FLAVIO T. OLIVEIRA.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  11/06/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - PAINEL DO ALUNO
001100*    PROGRAMA  : PAINEL-COB
001200*    FINALIDADE: PARA UM ALUNO E UMA DATA DE PROCESSAMENTO, LISTA
001300*                AS TAREFAS DE HOJE, AS TAREFAS ATRASADAS (EM
001400*                ORDEM DE DATA ASCENDENTE), A QUANTIDADE DE
001500*                OBJETIVOS DO ALUNO E A SITUACAO DE CADA TAREFA
001600*                (CONCLUIDA / ATRASADA / PENDENTE).
001700*----------------------------------------------------------------
001800*    HISTORICO DE ALTERACOES
001900*    DATA        PROGR   OS-NUMERO   DESCRICAO
002000*    11/06/1992  FTO     OS-0190     IMPLANTACAO INICIAL.
002100*    04/04/1994  FTO     OS-0244     INCLUIDA CONTAGEM DE
002200*                                    OBJETIVOS DO ALUNO NO RODAPE
002300*                                    DO PAINEL.
002400*    23/10/1997  MLC     OS-0402     TAREFAS ATRASADAS PASSAM A
002500*                                    SER ORDENADAS POR DATA ANTES
002600*                                    DA IMPRESSAO (ANTES SAIAM NA
002700*                                    ORDEM FISICA DO ARQUIVO).
002800*    17/09/1998  EPN     OS-0467     PREPARACAO ANO 2000 - DATA
002900*                                    DE PROCESSAMENTO VEM DE
003000*                                    ARQUIVO DE CONTROLE.
003100*    25/01/1999  EPN     OS-0481     TESTES DE VIRADA DO SECULO
003200*                                    CONCLUIDOS SEM PENDENCIAS.
003300*----------------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TAREFAS    ASSIGN TO "TAREFAS"
004300                        ORGANIZATION LINE SEQUENTIAL
004400                        FILE STATUS IS STATUS-TSK.
004500
004600     SELECT OBJETIVOS  ASSIGN TO "OBJETIVOS"
004700                        ORGANIZATION LINE SEQUENTIAL
004800                        FILE STATUS IS STATUS-OBJ.
004900
005000     SELECT PAINEL     ASSIGN TO "PAINEL"
005100                        ORGANIZATION LINE SEQUENTIAL
005200                        FILE STATUS IS STATUS-RPT.
005300
005400     SELECT CTLPNL     ASSIGN TO "CTLPNL"
005500                        ORGANIZATION LINE SEQUENTIAL
005600                        FILE STATUS IS STATUS-CTL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  TAREFAS
006200     LABEL RECORDS ARE STANDARD.
006300 01  REG-TAREFA.
006400     05  TSK-ID                     PIC 9(09).
006500     05  TSK-OBJ-ID                 PIC 9(09).
006600     05  TSK-MT-ID                  PIC 9(09).
006700     05  TSK-DATA                   PIC 9(08).
006800     05  TSK-DURACAO                PIC 9(04).
006900     05  TSK-CONCLUIDA              PIC X(01).
007000     05  TSK-DATA-CONCLUSAO         PIC 9(08).
007100     05  TSK-TITULO                 PIC X(100).
007200     05  TSK-DESC                   PIC X(150).
007300     05  FILLER                     PIC X(002).
007400
007500 FD  OBJETIVOS
007600     LABEL RECORDS ARE STANDARD.
007700 01  REG-OBJETIVO.
007800     05  OBJ-ID                     PIC 9(09).
007900     05  OBJ-USUARIO-ID             PIC 9(09).
008000     05  OBJ-TEMA                   PIC X(200).
008100     05  OBJ-PRAZO                  PIC 9(08).
008200     05  OBJ-DATA-CRIACAO           PIC 9(08).
008300     05  OBJ-STATUS                 PIC X(12).
008400     05  OBJ-HORAS-DIA              PIC 9(02).
008500     05  OBJ-DIAS-ESTUDO            PIC X(50).
008600     05  FILLER                     PIC X(002).
008700
008800 FD  PAINEL
008900     LABEL RECORDS ARE STANDARD.
009000 01  REG-PAINEL                     PIC X(132).
009100
009200 FD  CTLPNL
009300     LABEL RECORDS ARE STANDARD.
009400 01  REG-CONTROLE.
009500     05  CTL-DATA-PROC              PIC 9(08).
009600     05  CTL-USUARIO-ID             PIC 9(09).
009700     05  CTL-FILLER-BRANCO          PIC X(063).
009800
009900 WORKING-STORAGE SECTION.
010000 01  WS-STATUS-AREA.
010100     05  STATUS-TSK                 PIC X(02) VALUE SPACES.
010200     05  STATUS-OBJ                 PIC X(02) VALUE SPACES.
010300     05  STATUS-RPT                 PIC X(02) VALUE SPACES.
010400     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
010500     05  FILLER                     PIC X(01) VALUE SPACES.
010600
010700 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
010800 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
010900     05  WS-DATA-PROC-AAAA          PIC 9(04).
011000     05  WS-DATA-PROC-MM            PIC 9(02).
011100     05  WS-DATA-PROC-DD            PIC 9(02).
011200
011300 01  WS-USUARIO-ID                  PIC 9(09) VALUE ZERO.
011400
011500 01  WS-SWITCHES.
011600     05  WS-EOF-TSK                 PIC X(01) VALUE 'N'.
011700     05  WS-EOF-OBJ                 PIC X(01) VALUE 'N'.
011800     05  WS-E-DO-USUARIO            PIC X(01) VALUE 'N'.
011900     05  FILLER                     PIC X(01) VALUE SPACES.
012000
012100*----------------------------------------------------------------
012200*    TABELA OBJ-ID -> USUARIO-ID (O TASK-RECORD NAO TRAZ O
012300*    USUARIO, SO O OBJETIVO A QUE PERTENCE).
012400*----------------------------------------------------------------
012500 01  WS-TAB-OBJUSU-GRUPO.
012600     05  WS-TAB-OBJUSU OCCURS 500 TIMES.
012700         10  WS-TAB-OU-OBJ-ID       PIC 9(09).
012800         10  WS-TAB-OU-USU-ID       PIC 9(09).
012900
013000 01  WS-TAB-OBJUSU-LINEAR REDEFINES WS-TAB-OBJUSU-GRUPO
013100                                    PIC X(9000).
013200
013300 01  WS-QTD-TAB-OBJUSU              PIC 9(04) COMP VALUE ZERO.
013400 01  WS-SUB-TAB-OBJUSU              PIC 9(04) COMP VALUE ZERO.
013500
013600 01  WS-CONT-OBJETIVOS              PIC 9(05) COMP VALUE ZERO.    FTO0244R
013700
013800*----------------------------------------------------------------
013900*    TAREFAS DE HOJE (LIMITE 100).
014000*----------------------------------------------------------------
014100 01  WS-TAB-HOJE-GRUPO.
014200     05  WS-TAB-HOJE OCCURS 100 TIMES.
014300         10  WS-TAB-HJ-TITULO       PIC X(100).
014400         10  WS-TAB-HJ-DURACAO      PIC 9(04).
014500         10  WS-TAB-HJ-SITUACAO     PIC X(11).
014600
014700 01  WS-TAB-HOJE-LINEAR REDEFINES WS-TAB-HOJE-GRUPO PIC X(11500).
014800
014900 01  WS-QTD-TAB-HOJE                PIC 9(03) COMP VALUE ZERO.
015000 01  WS-SUB-TAB-HOJE                PIC 9(03) COMP VALUE ZERO.
015100
015200*----------------------------------------------------------------
015300*    TAREFAS ATRASADAS (LIMITE 200) - ORDENADAS POR DATA ANTES DA
015400*    IMPRESSAO (OS-0402).
015500*----------------------------------------------------------------
015600 01  WS-TAB-ATRASO-GRUPO.
015700     05  WS-TAB-ATRASO OCCURS 200 TIMES.
015800         10  WS-TAB-AT-DATA         PIC 9(08).
015900         10  WS-TAB-AT-TITULO       PIC X(100).
016000         10  WS-TAB-AT-DURACAO      PIC 9(04).
016100
016200 01  WS-TAB-ATRASO-LINEAR REDEFINES WS-TAB-ATRASO-GRUPO
016300                                    PIC X(22400).
016400
016500 01  WS-QTD-TAB-ATRASO              PIC 9(03) COMP VALUE ZERO.
016600 01  WS-SUB-TAB-ATRASO              PIC 9(03) COMP VALUE ZERO.
016700
016800 01  WS-ORD-TROCOU                  PIC X(01) VALUE 'N'.
016900 01  WS-ORD-I                       PIC 9(03) COMP VALUE ZERO.
017000 01  WS-ORD-AUX-DATA                PIC 9(08).
017100 01  WS-ORD-AUX-TITULO              PIC X(100).
017200 01  WS-ORD-AUX-DURACAO             PIC 9(04).
017300
017400 01  WS-SITUACAO-TAREFA             PIC X(11).
017500
017600 01  CABE1.
017700     05  FILLER                     PIC X(20) VALUE
017800         'CEAE - PAINEL'.
017900     05  FILLER                     PIC X(11) VALUE 'USUARIO: '.
018000     05  CABE1-USUARIO              PIC ZZZZZZZZ9.
018100     05  FILLER                     PIC X(91) VALUE SPACES.
018200
018300 01  CABE2-HOJE.
018400     05  FILLER                     PIC X(30) VALUE
018500         'TAREFAS DE HOJE'.
018600     05  FILLER                     PIC X(102) VALUE SPACES.
018700
018800 01  CABE2-ATRASO.
018900     05  FILLER                     PIC X(30) VALUE
019000         'TAREFAS ATRASADAS'.
019100     05  FILLER                     PIC X(102) VALUE SPACES.
019200
019300 01  DETAIL-TAREFA.
019400     05  FILLER                     PIC X(02) VALUE SPACES.
019500     05  DTP-TITULO                 PIC X(60).
019600     05  FILLER                     PIC X(02) VALUE SPACES.
019700     05  DTP-DURACAO                PIC ZZZ9.
019800     05  FILLER                     PIC X(04) VALUE ' MIN'.
019900     05  FILLER                     PIC X(02) VALUE SPACES.
020000     05  DTP-SITUACAO               PIC X(11).
020100     05  FILLER                     PIC X(47) VALUE SPACES.
020200
020300 01  DETAIL-ATRASO.
020400     05  FILLER                     PIC X(02) VALUE SPACES.
020500     05  DTA-DATA                   PIC 9999/99/99.
020600     05  FILLER                     PIC X(02) VALUE SPACES.
020700     05  DTA-TITULO                 PIC X(60).
020800     05  FILLER                     PIC X(02) VALUE SPACES.
020900     05  DTA-DURACAO                PIC ZZZ9.
021000     05  FILLER                     PIC X(04) VALUE ' MIN'.
021100     05  FILLER                     PIC X(50) VALUE SPACES.
021200
021300 01  DETAIL-SEM-TAREFA.
021400     05  FILLER                     PIC X(02) VALUE SPACES.
021500     05  DST-TEXTO                  PIC X(40).
021600     05  FILLER                     PIC X(90) VALUE SPACES.
021700
021800 01  DETAIL-TOTAIS.
021900     05  FILLER                     PIC X(02) VALUE SPACES.
022000     05  FILLER                     PIC X(30) VALUE
022100         'TOTAL DE OBJETIVOS DO ALUNO: '.
022200     05  DTT-OBJETIVOS              PIC ZZZZ9.
022300     05  FILLER                     PIC X(95) VALUE SPACES.
022400
022500 PROCEDURE DIVISION.
022600
022700*----------------------------------------------------------------
022800*    ROTINA PRINCIPAL.
022900*----------------------------------------------------------------
023000 0100-ABRIR-ARQUIVOS.
023100     OPEN INPUT  TAREFAS
023200                 OBJETIVOS
023300          OUTPUT  PAINEL.
023400
023500     OPEN INPUT CTLPNL.                                           EPN0467R
023600     READ CTLPNL
023700         AT END MOVE ZEROS TO REG-CONTROLE.
023800     MOVE CTL-DATA-PROC  TO WS-DATA-PROC-8.
023900     MOVE CTL-USUARIO-ID TO WS-USUARIO-ID.
024000     CLOSE CTLPNL.
024100
024200     PERFORM 0160-CARREGA-OBJETIVOS THRU 0160-EXIT.
024300     PERFORM 0200-LER-TAREFAS       THRU 0200-EXIT
024400         UNTIL WS-EOF-TSK = 'S'.
024500     PERFORM 0500-ORDENA-ATRASADAS  THRU 0500-EXIT.
024600     PERFORM 0900-IMPRIME-PAINEL    THRU 0900-EXIT.
024700
024800     CLOSE TAREFAS OBJETIVOS PAINEL.
024900     STOP RUN.
025000
025100*----------------------------------------------------------------
025200*    CARREGA OBJ-ID -> USUARIO-ID E CONTA OS OBJETIVOS DO ALUNO
025300*    PEDIDO (0400-CONTA-OBJETIVOS DO PLANO ORIGINAL FOI EMBUTIDA
025400*    NESTA MESMA PASSADA, JA QUE OS DADOS JA ESTAO DISPONIVEIS).
025500*----------------------------------------------------------------
025600 0160-CARREGA-OBJETIVOS.
025700     MOVE ZERO TO WS-QTD-TAB-OBJUSU.
025800     MOVE ZERO TO WS-CONT-OBJETIVOS.
025900 0161-LER-UMA.
026000     READ OBJETIVOS
026100         AT END GO TO 0160-EXIT.
026200     IF WS-QTD-TAB-OBJUSU < 500
026300        ADD 1 TO WS-QTD-TAB-OBJUSU
026400        MOVE OBJ-ID         TO WS-TAB-OU-OBJ-ID(WS-QTD-TAB-OBJUSU)
026500        MOVE OBJ-USUARIO-ID TO WS-TAB-OU-USU-ID(WS-QTD-TAB-OBJUSU).
026600     IF OBJ-USUARIO-ID = WS-USUARIO-ID
026700        ADD 1 TO WS-CONT-OBJETIVOS.
026800     GO TO 0161-LER-UMA.
026900 0160-EXIT.
027000     EXIT.
027100
027200*----------------------------------------------------------------
027300*    VARRE O MESTRE DE TAREFAS, RETEM AS DO ALUNO PEDIDO E
027400*    CLASSIFICA CADA UMA.
027500*----------------------------------------------------------------
027600 0200-LER-TAREFAS.
027700     READ TAREFAS
027800         AT END
027900            MOVE 'S' TO WS-EOF-TSK
028000            GO TO 0200-EXIT.
028100
028200     PERFORM 0210-PROCURA-USUARIO THRU 0210-EXIT.
028300     IF WS-E-DO-USUARIO = 'N'
028400        GO TO 0200-EXIT.
028500
028600     PERFORM 0300-CLASSIFICA-TAREFA THRU 0300-EXIT.
028700
028800     IF TSK-DATA = WS-DATA-PROC-8
028900        PERFORM 0220-GUARDA-HOJE THRU 0220-EXIT.
029000
029100     IF WS-SITUACAO-TAREFA = 'ATRASADA'
029200        PERFORM 0230-GUARDA-ATRASO THRU 0230-EXIT.
029300 0200-EXIT.
029400     EXIT.
029500
029600 0210-PROCURA-USUARIO.
029700     MOVE 'N' TO WS-E-DO-USUARIO.
029800     PERFORM 0211-COMPARA-UMA THRU 0211-EXIT
029900         VARYING WS-SUB-TAB-OBJUSU FROM 1 BY 1
030000         UNTIL WS-SUB-TAB-OBJUSU > WS-QTD-TAB-OBJUSU
030100            OR WS-E-DO-USUARIO = 'S'.
030200 0210-EXIT.
030300     EXIT.
030400
030500 0211-COMPARA-UMA.
030600     IF WS-TAB-OU-OBJ-ID(WS-SUB-TAB-OBJUSU) = TSK-OBJ-ID
030700        IF WS-TAB-OU-USU-ID(WS-SUB-TAB-OBJUSU) = WS-USUARIO-ID
030800           MOVE 'S' TO WS-E-DO-USUARIO.
030900 0211-EXIT.
031000     EXIT.
031100
031200 0220-GUARDA-HOJE.
031300     IF WS-QTD-TAB-HOJE >= 100
031400        GO TO 0220-EXIT.
031500     ADD 1 TO WS-QTD-TAB-HOJE.
031600     MOVE TSK-TITULO         TO WS-TAB-HJ-TITULO(WS-QTD-TAB-HOJE).
031700     MOVE TSK-DURACAO        TO WS-TAB-HJ-DURACAO(WS-QTD-TAB-HOJE).
031800     MOVE WS-SITUACAO-TAREFA TO WS-TAB-HJ-SITUACAO(WS-QTD-TAB-HOJE).
031900 0220-EXIT.
032000     EXIT.
032100
032200 0230-GUARDA-ATRASO.
032300     IF WS-QTD-TAB-ATRASO >= 200
032400        GO TO 0230-EXIT.
032500     ADD 1 TO WS-QTD-TAB-ATRASO.
032600     MOVE TSK-DATA    TO WS-TAB-AT-DATA(WS-QTD-TAB-ATRASO).
032700     MOVE TSK-TITULO  TO WS-TAB-AT-TITULO(WS-QTD-TAB-ATRASO).
032800     MOVE TSK-DURACAO TO WS-TAB-AT-DURACAO(WS-QTD-TAB-ATRASO).
032900 0230-EXIT.
033000     EXIT.
033100
033200*----------------------------------------------------------------
033300*    CLASSIFICA A TAREFA EM CONCLUIDA / ATRASADA / PENDENTE, NA
033400*    ORDEM EXATA PREVISTA NO MANUAL DE ROTINAS CEAE.
033500*----------------------------------------------------------------
033600 0300-CLASSIFICA-TAREFA.
033700     IF TSK-CONCLUIDA = 'S'
033800        MOVE 'CONCLUIDA' TO WS-SITUACAO-TAREFA
033900     ELSE
034000        IF TSK-DATA < WS-DATA-PROC-8
034100           MOVE 'ATRASADA' TO WS-SITUACAO-TAREFA
034200        ELSE
034300           MOVE 'PENDENTE' TO WS-SITUACAO-TAREFA.
034400 0300-EXIT.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800*    ORDENA AS TAREFAS ATRASADAS POR DATA ASCENDENTE - BOLHA
034900*    SIMPLES (OS-0402).
035000*----------------------------------------------------------------
035100 0500-ORDENA-ATRASADAS.                                           MLC0402R
035200     IF WS-QTD-TAB-ATRASO < 2
035300        GO TO 0500-EXIT.
035400     MOVE 'S' TO WS-ORD-TROCOU.
035500 0501-PASSADA.
035600     IF WS-ORD-TROCOU = 'N'
035700        GO TO 0500-EXIT.
035800     MOVE 'N' TO WS-ORD-TROCOU.
035900     PERFORM 0502-COMPARA-PAR THRU 0502-EXIT
036000         VARYING WS-ORD-I FROM 1 BY 1
036100         UNTIL WS-ORD-I > WS-QTD-TAB-ATRASO - 1.
036200     GO TO 0501-PASSADA.
036300 0500-EXIT.
036400     EXIT.
036500
036600 0502-COMPARA-PAR.
036700     IF WS-TAB-AT-DATA(WS-ORD-I) > WS-TAB-AT-DATA(WS-ORD-I + 1)
036800        MOVE WS-TAB-AT-DATA(WS-ORD-I)    TO WS-ORD-AUX-DATA
036900        MOVE WS-TAB-AT-TITULO(WS-ORD-I)  TO WS-ORD-AUX-TITULO
037000        MOVE WS-TAB-AT-DURACAO(WS-ORD-I) TO WS-ORD-AUX-DURACAO
037100
037200        MOVE WS-TAB-AT-DATA(WS-ORD-I + 1)
037300                                  TO WS-TAB-AT-DATA(WS-ORD-I)
037400        MOVE WS-TAB-AT-TITULO(WS-ORD-I + 1)
037500                                  TO WS-TAB-AT-TITULO(WS-ORD-I)
037600        MOVE WS-TAB-AT-DURACAO(WS-ORD-I + 1)
037700                                  TO WS-TAB-AT-DURACAO(WS-ORD-I)
037800
037900        MOVE WS-ORD-AUX-DATA      TO WS-TAB-AT-DATA(WS-ORD-I + 1)
038000        MOVE WS-ORD-AUX-TITULO    TO WS-TAB-AT-TITULO(WS-ORD-I + 1)
038100        MOVE WS-ORD-AUX-DURACAO   TO WS-TAB-AT-DURACAO(WS-ORD-I + 1)
038200        MOVE 'S' TO WS-ORD-TROCOU.
038300 0502-EXIT.
038400     EXIT.
038500
038600*----------------------------------------------------------------
038700*    IMPRIME O PAINEL: HOJE, ATRASADAS, TOTAL DE OBJETIVOS.
038800*----------------------------------------------------------------
038900 0900-IMPRIME-PAINEL.
039000     MOVE WS-USUARIO-ID TO CABE1-USUARIO.
039100     WRITE REG-PAINEL FROM CABE1 AFTER ADVANCING PAGE.
039200     WRITE REG-PAINEL FROM CABE2-HOJE AFTER 2.
039300
039400     IF WS-QTD-TAB-HOJE = 0
039500        MOVE 'NENHUMA TAREFA PARA HOJE.' TO DST-TEXTO
039600        WRITE REG-PAINEL FROM DETAIL-SEM-TAREFA AFTER 1
039700     ELSE
039800        PERFORM 0910-IMPRIME-UMA-HOJE THRU 0910-EXIT
039900            VARYING WS-SUB-TAB-HOJE FROM 1 BY 1
040000            UNTIL WS-SUB-TAB-HOJE > WS-QTD-TAB-HOJE.
040100
040200     WRITE REG-PAINEL FROM CABE2-ATRASO AFTER 2.
040300     IF WS-QTD-TAB-ATRASO = 0
040400        MOVE 'NENHUMA TAREFA ATRASADA.' TO DST-TEXTO
040500        WRITE REG-PAINEL FROM DETAIL-SEM-TAREFA AFTER 1
040600     ELSE
040700        PERFORM 0920-IMPRIME-UMA-ATRASO THRU 0920-EXIT
040800            VARYING WS-SUB-TAB-ATRASO FROM 1 BY 1
040900            UNTIL WS-SUB-TAB-ATRASO > WS-QTD-TAB-ATRASO.
041000
041100     MOVE WS-CONT-OBJETIVOS TO DTT-OBJETIVOS.
041200     WRITE REG-PAINEL FROM DETAIL-TOTAIS AFTER 2.
041300 0900-EXIT.
041400     EXIT.
041500
041600 0910-IMPRIME-UMA-HOJE.
041700     MOVE WS-TAB-HJ-TITULO(WS-SUB-TAB-HOJE)   TO DTP-TITULO.
041800     MOVE WS-TAB-HJ-DURACAO(WS-SUB-TAB-HOJE)  TO DTP-DURACAO.
041900     MOVE WS-TAB-HJ-SITUACAO(WS-SUB-TAB-HOJE) TO DTP-SITUACAO.
042000     WRITE REG-PAINEL FROM DETAIL-TAREFA AFTER 1.
042100 0910-EXIT.
042200     EXIT.
042300
042400 0920-IMPRIME-UMA-ATRASO.
042500     MOVE WS-TAB-AT-DATA(WS-SUB-TAB-ATRASO)    TO DTA-DATA.
042600     MOVE WS-TAB-AT-TITULO(WS-SUB-TAB-ATRASO)  TO DTA-TITULO.
042700     MOVE WS-TAB-AT-DURACAO(WS-SUB-TAB-ATRASO) TO DTA-DURACAO.
042800     WRITE REG-PAINEL FROM DETAIL-ATRASO AFTER 1.
042900 0920-EXIT.
043000     EXIT.

