000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAREFA-COB.
000300 AUTHOR.        JAMILE R. COUTO.
000400 INSTALLATION.  CEAE - CENTRO DE APOIO AO ESTUDANTE - CPD.
000500 DATE-WRITTEN.  30/08/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO CPD - NAO DISTRIBUIR.
000800*----------------------------------------------------------------
000900*    CEAE - CENTRO DE APOIO AO ESTUDANTE
001000*    SISTEMA DE CRONOGRAMA DE ESTUDOS - MANUTENCAO DE TAREFAS
001100*    PROGRAMA  : TAREFA-COB
001200*    FINALIDADE: APLICA AS TRANSACOES DE CONCLUIR/REABRIR/
001300*                REAGENDAR SOBRE O MESTRE DE TAREFAS (CARREGADO
001400*                INTEIRO EM MEMORIA), REGRAVA O MESTRE E, SE
001500*                HOUVER PEDIDO DE CONSULTA, EMITE A LISTAGEM
001600*                TSKPER (TAREFAS DE UM USUARIO NUM PERIODO).
001700*----------------------------------------------------------------
001800*    HISTORICO DE ALTERACOES
001900*    DATA        PROGR   OS-NUMERO   DESCRICAO
002000*    30/08/1989  JRC     OS-0110     IMPLANTACAO INICIAL -
002100*                                    CONCLUIR / REABRIR TAREFA.
002200*    14/03/1990  JRC     OS-0142     INCLUIDA TRANSACAO DE
002300*                                    REAGENDAMENTO (CODIGO 'R').
002400*    22/11/1992  RAS     OS-0233     INCLUIDA CONSULTA TSKPER -
002500*                                    TAREFAS DE UM USUARIO ENTRE
002600*                                    DUAS DATAS, EM ORDEM DE
002700*                                    DATA ASCENDENTE.
002800*    09/05/1995  FTO     OS-0310     CORRIGIDO CALCULO DE ATRASO
002900*                                    - TAREFA CONCLUIDA NUNCA E
003000*                                    CONSIDERADA ATRASADA, MESMO
003100*                                    QUE A DATA JA TENHA PASSADO.
003200*    17/09/1998  EPN     OS-0465     PREPARACAO ANO 2000 - DATA
003300*                                    DE PROCESSAMENTO VEM DE
003400*                                    ARQUIVO DE CONTROLE.
003500*    20/01/1999  EPN     OS-0480     TESTES DE VIRADA DO SECULO
003600*                                    CONCLUIDOS SEM PENDENCIAS.
003700*----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TAREFAS    ASSIGN TO "TAREFAS"
004700                        ORGANIZATION LINE SEQUENTIAL
004800                        FILE STATUS IS STATUS-TSK.
004900
005000     SELECT TAREFVNOVO ASSIGN TO "TAREFVNOVO"
005100                        ORGANIZATION LINE SEQUENTIAL
005200                        FILE STATUS IS STATUS-TSK-N.
005300
005400     SELECT OBJETIVOS  ASSIGN TO "OBJETIVOS"
005500                        ORGANIZATION LINE SEQUENTIAL
005600                        FILE STATUS IS STATUS-OBJ.
005700
005800     SELECT TSKMAINT   ASSIGN TO "TSKMAINT"
005900                        ORGANIZATION LINE SEQUENTIAL
006000                        FILE STATUS IS STATUS-TRN.
006100
006200     SELECT CONSULTA   ASSIGN TO "CONSULTA"
006300                        ORGANIZATION LINE SEQUENTIAL
006400                        FILE STATUS IS STATUS-CNS.
006500
006600     SELECT TSKPER     ASSIGN TO "TSKPER"
006700                        ORGANIZATION LINE SEQUENTIAL
006800                        FILE STATUS IS STATUS-RPT.
006900
007000     SELECT CTLTAR     ASSIGN TO "CTLTAR"
007100                        ORGANIZATION LINE SEQUENTIAL
007200                        FILE STATUS IS STATUS-CTL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  TAREFAS
007800     LABEL RECORDS ARE STANDARD.
007900 01  REG-TAREFA.
008000     05  TSK-ID                     PIC 9(09).
008100     05  TSK-OBJ-ID                 PIC 9(09).
008200     05  TSK-MT-ID                  PIC 9(09).
008300     05  TSK-DATA                   PIC 9(08).
008400     05  TSK-DURACAO                PIC 9(04).
008500     05  TSK-CONCLUIDA              PIC X(01).
008600     05  TSK-DATA-CONCLUSAO         PIC 9(08).
008700     05  TSK-TITULO                 PIC X(100).
008800     05  TSK-DESC                   PIC X(150).
008900     05  FILLER                     PIC X(002).
009000
009100 FD  TAREFVNOVO
009200     LABEL RECORDS ARE STANDARD.
009300 01  REG-TAREFA-NOVA                PIC X(300).
009400
009500 FD  OBJETIVOS
009600     LABEL RECORDS ARE STANDARD.
009700 01  REG-OBJETIVO.
009800     05  OBJ-ID                     PIC 9(09).
009900     05  OBJ-USUARIO-ID             PIC 9(09).
010000     05  OBJ-TEMA                   PIC X(200).
010100     05  OBJ-PRAZO                  PIC 9(08).
010200     05  OBJ-DATA-CRIACAO           PIC 9(08).
010300     05  OBJ-STATUS                 PIC X(12).
010400     05  OBJ-HORAS-DIA              PIC 9(02).
010500     05  OBJ-DIAS-ESTUDO            PIC X(50).
010600     05  FILLER                     PIC X(002).
010700
010800 FD  TSKMAINT
010900     LABEL RECORDS ARE STANDARD.
011000 01  REG-TRANSACAO.
011100     05  TRN-TSK-ID                 PIC 9(09).
011200     05  TRN-CODIGO                 PIC X(01).
011300         88  TRN-CONCLUIR           VALUE 'C'.
011400         88  TRN-REABRIR            VALUE 'U'.
011500         88  TRN-REAGENDAR          VALUE 'R'.
011600     05  TRN-DATA-NOVA              PIC 9(08).
011700     05  FILLER                     PIC X(002).
011800
011900 FD  CONSULTA
012000     LABEL RECORDS ARE STANDARD.
012100 01  REG-CONSULTA.
012200     05  CNS-USUARIO-ID             PIC 9(09).
012300     05  CNS-DATA-INI               PIC 9(08).
012400     05  CNS-DATA-FIM               PIC 9(08).
012500     05  FILLER                     PIC X(005).
012600
012700 FD  TSKPER
012800     LABEL RECORDS ARE STANDARD.
012900 01  REG-TSKPER                     PIC X(132).
013000
013100 FD  CTLTAR
013200     LABEL RECORDS ARE STANDARD.
013300 01  REG-CONTROLE.
013400     05  CTL-DATA-PROC              PIC 9(08).
013500     05  CTL-FILLER-BRANCO          PIC X(072).
013600
013700 WORKING-STORAGE SECTION.
013800 01  WS-STATUS-AREA.
013900     05  STATUS-TSK                 PIC X(02) VALUE SPACES.
014000     05  STATUS-TSK-N               PIC X(02) VALUE SPACES.
014100     05  STATUS-OBJ                 PIC X(02) VALUE SPACES.
014200     05  STATUS-TRN                 PIC X(02) VALUE SPACES.
014300     05  STATUS-CNS                 PIC X(02) VALUE SPACES.
014400     05  STATUS-RPT                 PIC X(02) VALUE SPACES.
014500     05  STATUS-CTL                 PIC X(02) VALUE SPACES.
014600     05  FILLER                     PIC X(01) VALUE SPACES.
014700
014800 01  WS-DATA-PROC-8                 PIC 9(08) VALUE ZEROS.
014900 01  WS-DATA-PROC-R REDEFINES WS-DATA-PROC-8.
015000     05  WS-DATA-PROC-AAAA          PIC 9(04).
015100     05  WS-DATA-PROC-MM            PIC 9(02).
015200     05  WS-DATA-PROC-DD            PIC 9(02).
015300
015400 01  WS-SWITCHES.
015500     05  WS-EOF-TSK                 PIC X(01) VALUE 'N'.
015600     05  WS-EOF-TRN                 PIC X(01) VALUE 'N'.
015700     05  WS-TEM-CONSULTA            PIC X(01) VALUE 'N'.
015800     05  WS-ACHOU-TAREFA            PIC X(01) VALUE 'N'.
015900     05  FILLER                     PIC X(01) VALUE SPACES.
016000
016100*----------------------------------------------------------------
016200*    MESTRE DE TAREFAS INTEIRO EM MEMORIA (LIMITE 500) - EVITA
016300*    REGRAVACAO PARCIAL DE UM ARQUIVO LINE SEQUENTIAL, QUE NAO
016400*    PERMITE ACESSO ALEATORIO PARA APLICAR AS TRANSACOES.
016500*----------------------------------------------------------------
016600 01  WS-TAB-TAREFA-GRUPO.
016700     05  WS-TAB-TAREFA OCCURS 500 TIMES.
016800         10  WS-TAB-TSK-ID          PIC 9(09).
016900         10  WS-TAB-TSK-OBJ-ID      PIC 9(09).
017000         10  WS-TAB-TSK-MT-ID       PIC 9(09).
017100         10  WS-TAB-TSK-DATA        PIC 9(08).
017200         10  WS-TAB-TSK-DURACAO     PIC 9(04).
017300         10  WS-TAB-TSK-CONCLUIDA   PIC X(01).
017400         10  WS-TAB-TSK-DATACONCL   PIC 9(08).
017500         10  WS-TAB-TSK-TITULO      PIC X(100).
017600         10  WS-TAB-TSK-DESC        PIC X(150).
017700
017800 01  WS-TAB-TAREFA-LINEAR REDEFINES WS-TAB-TAREFA-GRUPO
017900                                    PIC X(149000).
018000
018100 01  WS-QTD-TAB-TAREFA              PIC 9(04) COMP VALUE ZERO.
018200 01  WS-SUB-TAB-TAREFA              PIC 9(04) COMP VALUE ZERO.
018300
018400*----------------------------------------------------------------
018500*    TABELA DE CONSULTA OBJ-ID -> USUARIO-ID (PARA A LISTAGEM
018600*    TSKPER, JA QUE O TASK-RECORD NAO TRAZ O USUARIO).
018700*----------------------------------------------------------------
018800 01  WS-TAB-OBJUSU-GRUPO.
018900     05  WS-TAB-OBJUSU OCCURS 500 TIMES.
019000         10  WS-TAB-OU-OBJ-ID       PIC 9(09).
019100         10  WS-TAB-OU-USU-ID       PIC 9(09).
019200
019300 01  WS-TAB-OBJUSU-LINEAR REDEFINES WS-TAB-OBJUSU-GRUPO
019400                                    PIC X(9000).
019500
019600 01  WS-QTD-TAB-OBJUSU              PIC 9(04) COMP VALUE ZERO.
019700 01  WS-SUB-TAB-OBJUSU              PIC 9(04) COMP VALUE ZERO.
019800
019900*----------------------------------------------------------------
020000*    TABELA DE ACERTOS DA CONSULTA TSKPER (LIMITE 200) - MONTADA
020100*    ANTES DA IMPRESSAO PARA PERMITIR ORDENACAO POR DATA.
020200*----------------------------------------------------------------
020300 01  WS-TAB-HIT-GRUPO.
020400     05  WS-TAB-HIT OCCURS 200 TIMES.
020500         10  WS-TAB-HIT-DATA        PIC 9(08).
020600         10  WS-TAB-HIT-TITULO      PIC X(100).
020700         10  WS-TAB-HIT-DURACAO     PIC 9(04).
020800         10  WS-TAB-HIT-CONCLUIDA   PIC X(01).
020900         10  WS-TAB-HIT-ATRASADA    PIC X(01).
021000         10  WS-TAB-HIT-OBJ-ID      PIC 9(09).
021100
021200 01  WS-TAB-HIT-LINEAR REDEFINES WS-TAB-HIT-GRUPO PIC X(24600).
021300
021400 01  WS-QTD-TAB-HIT                 PIC 9(03) COMP VALUE ZERO.
021500 01  WS-SUB-TAB-HIT                 PIC 9(03) COMP VALUE ZERO.
021600
021700 01  WS-ORD-TROCOU                  PIC X(01) VALUE 'N'.
021800 01  WS-ORD-I                       PIC 9(03) COMP VALUE ZERO.
021900 01  WS-ORD-AUX-DATA                PIC 9(08).
022000 01  WS-ORD-AUX-TITULO              PIC X(100).
022100 01  WS-ORD-AUX-DURACAO             PIC 9(04).
022200 01  WS-ORD-AUX-CONCLUIDA           PIC X(01).
022300 01  WS-ORD-AUX-ATRASADA            PIC X(01).
022400 01  WS-ORD-AUX-OBJ-ID              PIC 9(09).
022500
022600 01  WS-CONTADORES.
022700     05  WS-CONT-CONCLUIDAS         PIC 9(05) COMP VALUE ZERO.
022800     05  WS-CONT-REABERTAS          PIC 9(05) COMP VALUE ZERO.
022900     05  WS-CONT-REAGENDADAS        PIC 9(05) COMP VALUE ZERO.
023000     05  WS-CONT-REJEITADAS         PIC 9(05) COMP VALUE ZERO.
023100     05  FILLER                     PIC X(01) VALUE SPACES.
023200
023300 01  CABE1.
023400     05  FILLER                     PIC X(20) VALUE
023500         'CEAE - TSKPER'.
023600     05  FILLER                     PIC X(112) VALUE SPACES.
023700
023800 01  CABE2.
023900     05  FILLER                     PIC X(12) VALUE 'USUARIO: '.
024000     05  CABE2-USUARIO              PIC ZZZZZZZZ9.
024100     05  FILLER                     PIC X(10) VALUE '  DE: '.
024200     05  CABE2-DATA-INI             PIC 9999/99/99.
024300     05  FILLER                     PIC X(06) VALUE '  A: '.
024400     05  CABE2-DATA-FIM             PIC 9999/99/99.
024500     05  FILLER                     PIC X(64) VALUE SPACES.
024600
024700 01  DETAIL-TSKPER.
024800     05  FILLER                     PIC X(02) VALUE SPACES.
024900     05  DTP-DATA                   PIC 9999/99/99.
025000     05  FILLER                     PIC X(02) VALUE SPACES.
025100     05  DTP-TITULO                 PIC X(60).
025200     05  FILLER                     PIC X(02) VALUE SPACES.
025300     05  DTP-DURACAO                PIC ZZZ9.
025400     05  FILLER                     PIC X(04) VALUE ' MIN'.
025500     05  FILLER                     PIC X(02) VALUE SPACES.
025600     05  DTP-SITUACAO               PIC X(11).
025700     05  FILLER                     PIC X(31) VALUE SPACES.
025800
025900 01  DETAIL-SEM-TAREFA.
026000     05  FILLER                     PIC X(02) VALUE SPACES.
026100     05  FILLER                     PIC X(38) VALUE
026200         'NENHUMA TAREFA ENCONTRADA NO PERIODO.'.
026300     05  FILLER                     PIC X(92) VALUE SPACES.
026400
026500 01  DETAIL-TOTAIS.
026600     05  FILLER                     PIC X(02) VALUE SPACES.
026700     05  FILLER                     PIC X(14) VALUE
026800         'CONCLUIDAS: '.
026900     05  DTT-CONCLUIDAS             PIC ZZZZ9.
027000     05  FILLER                     PIC X(14) VALUE
027100         '  REABERTAS: '.
027200     05  DTT-REABERTAS              PIC ZZZZ9.
027300     05  FILLER                     PIC X(17) VALUE
027400         '  REAGENDADAS: '.
027500     05  DTT-REAGENDADAS            PIC ZZZZ9.
027600     05  FILLER                     PIC X(17) VALUE
027700         '  REJEITADAS: '.
027800     05  DTT-REJEITADAS             PIC ZZZZ9.
027900     05  FILLER                     PIC X(51) VALUE SPACES.
028000
028100 PROCEDURE DIVISION.
028200
028300*----------------------------------------------------------------
028400*    ROTINA PRINCIPAL.
028500*----------------------------------------------------------------
028600 0100-ABRIR-ARQUIVOS.
028700     OPEN INPUT  TAREFAS
028800                 OBJETIVOS
028900                 TSKMAINT
029000                 CONSULTA
029100          OUTPUT  TAREFVNOVO
029200                  TSKPER.
029300
029400     OPEN INPUT CTLTAR.                                           EPN0465R
029500     READ CTLTAR
029600         AT END MOVE ZEROS TO REG-CONTROLE.
029700     MOVE CTL-DATA-PROC TO WS-DATA-PROC-8.
029800     CLOSE CTLTAR.
029900
030000     PERFORM 0150-CARREGA-TAREFAS   THRU 0150-EXIT.
030100     PERFORM 0160-CARREGA-OBJETIVOS THRU 0160-EXIT.
030200
030300     READ CONSULTA
030400         AT END MOVE 'N' TO WS-TEM-CONSULTA
030500         NOT AT END MOVE 'S' TO WS-TEM-CONSULTA.
030600
030700     PERFORM 0200-PROCESSA-TRANSACOES THRU 0200-EXIT.
030800     PERFORM 0900-REGRAVA-ARQUIVO     THRU 0900-EXIT.
030900     PERFORM 0500-SELECIONA-PERIODO   THRU 0500-EXIT.
031000     PERFORM 0920-IMPRIME-TOTAIS      THRU 0920-EXIT.
031100
031200     CLOSE TAREFAS OBJETIVOS TSKMAINT CONSULTA
031300           TAREFVNOVO TSKPER.
031400     STOP RUN.
031500
031600*----------------------------------------------------------------
031700*    CARREGA O MESTRE TAREFAS INTEIRO NA TABELA (JA VEM DO
031800*    ARQUIVO EM ORDEM DE (TSK-OBJ-ID, TSK-DATA) - A MESMA ORDEM
031900*    E MANTIDA NA REGRAVACAO).
032000*----------------------------------------------------------------
032100 0150-CARREGA-TAREFAS.
032200     MOVE ZERO TO WS-QTD-TAB-TAREFA.
032300 0151-LER-UMA.
032400     READ TAREFAS
032500         AT END GO TO 0150-EXIT.
032600     IF WS-QTD-TAB-TAREFA < 500
032700        ADD 1 TO WS-QTD-TAB-TAREFA
032800        MOVE TSK-ID             TO WS-TAB-TSK-ID(WS-QTD-TAB-TAREFA)
032900        MOVE TSK-OBJ-ID         TO WS-TAB-TSK-OBJ-ID(WS-QTD-TAB-TAREFA)
033000        MOVE TSK-MT-ID          TO WS-TAB-TSK-MT-ID(WS-QTD-TAB-TAREFA)
033100        MOVE TSK-DATA           TO WS-TAB-TSK-DATA(WS-QTD-TAB-TAREFA)
033200        MOVE TSK-DURACAO        TO WS-TAB-TSK-DURACAO(WS-QTD-TAB-TAREFA)
033300        MOVE TSK-CONCLUIDA      TO WS-TAB-TSK-CONCLUIDA(WS-QTD-TAB-TAREFA)
033400        MOVE TSK-DATA-CONCLUSAO TO WS-TAB-TSK-DATACONCL(WS-QTD-TAB-TAREFA)
033500        MOVE TSK-TITULO         TO WS-TAB-TSK-TITULO(WS-QTD-TAB-TAREFA)
033600        MOVE TSK-DESC           TO WS-TAB-TSK-DESC(WS-QTD-TAB-TAREFA).
033700     GO TO 0151-LER-UMA.
033800 0150-EXIT.
033900     EXIT.
034000
034100*----------------------------------------------------------------
034200*    CARREGA A TABELA OBJ-ID -> USUARIO-ID.
034300*----------------------------------------------------------------
034400 0160-CARREGA-OBJETIVOS.
034500     MOVE ZERO TO WS-QTD-TAB-OBJUSU.
034600 0161-LER-UMA.
034700     READ OBJETIVOS
034800         AT END GO TO 0160-EXIT.
034900     IF WS-QTD-TAB-OBJUSU < 500
035000        ADD 1 TO WS-QTD-TAB-OBJUSU
035100        MOVE OBJ-ID         TO WS-TAB-OU-OBJ-ID(WS-QTD-TAB-OBJUSU)
035200        MOVE OBJ-USUARIO-ID TO WS-TAB-OU-USU-ID(WS-QTD-TAB-OBJUSU).
035300     GO TO 0161-LER-UMA.
035400 0160-EXIT.
035500     EXIT.
035600
035700*----------------------------------------------------------------
035800*    APLICA AS TRANSACOES DO ARQUIVO TSKMAINT SOBRE A TABELA.
035900*----------------------------------------------------------------
036000 0200-PROCESSA-TRANSACOES.
036100 0201-LER-TRANSACAO.
036200     READ TSKMAINT
036300         AT END GO TO 0200-EXIT.
036400     PERFORM 0210-PROCURA-TAREFA THRU 0210-EXIT.
036500     IF WS-ACHOU-TAREFA = 'N'
036600        ADD 1 TO WS-CONT-REJEITADAS
036700        GO TO 0201-LER-TRANSACAO.
036800
036900     EVALUATE TRUE
037000         WHEN TRN-CONCLUIR
037100              PERFORM 0300-COMPLETA-TAREFA THRU 0300-EXIT
037200         WHEN TRN-REABRIR
037300              PERFORM 0310-REABRE-TAREFA   THRU 0310-EXIT
037400         WHEN TRN-REAGENDAR
037500              PERFORM 0320-REAGENDA-TAREFA THRU 0320-EXIT
037600         WHEN OTHER
037700              ADD 1 TO WS-CONT-REJEITADAS
037800     END-EVALUATE.
037900     GO TO 0201-LER-TRANSACAO.
038000 0200-EXIT.
038100     EXIT.
038200
038300*----------------------------------------------------------------
038400*    BUSCA LINEAR NA TABELA PELO TSK-ID DA TRANSACAO.
038500*----------------------------------------------------------------
038600 0210-PROCURA-TAREFA.
038700     MOVE 'N' TO WS-ACHOU-TAREFA.
038800     PERFORM 0211-COMPARA-UMA THRU 0211-EXIT
038900         VARYING WS-SUB-TAB-TAREFA FROM 1 BY 1
039000         UNTIL WS-SUB-TAB-TAREFA > WS-QTD-TAB-TAREFA
039100            OR WS-ACHOU-TAREFA = 'S'.
039200 0210-EXIT.
039300     EXIT.
039400
039500 0211-COMPARA-UMA.
039600     IF WS-TAB-TSK-ID(WS-SUB-TAB-TAREFA) = TRN-TSK-ID
039700        MOVE 'S' TO WS-ACHOU-TAREFA.
039800 0211-EXIT.
039900     EXIT.
040000
040100*----------------------------------------------------------------
040200*    CONCLUIR / REABRIR / REAGENDAR - REGRAS DE NEGOCIO DO
040250*    MANUAL DE ROTINAS CEAE.
040300*----------------------------------------------------------------
040400 0300-COMPLETA-TAREFA.
040500     MOVE 'S'            TO WS-TAB-TSK-CONCLUIDA(WS-SUB-TAB-TAREFA).
040600     MOVE WS-DATA-PROC-8 TO WS-TAB-TSK-DATACONCL(WS-SUB-TAB-TAREFA).
040700     ADD 1 TO WS-CONT-CONCLUIDAS.
040800 0300-EXIT.
040900     EXIT.
041000
041100 0310-REABRE-TAREFA.
041200     MOVE 'N'  TO WS-TAB-TSK-CONCLUIDA(WS-SUB-TAB-TAREFA).
041300     MOVE ZERO TO WS-TAB-TSK-DATACONCL(WS-SUB-TAB-TAREFA).
041400     ADD 1 TO WS-CONT-REABERTAS.
041500 0310-EXIT.
041600     EXIT.
041700
041800 0320-REAGENDA-TAREFA.                                            JRC0142R
041900     MOVE TRN-DATA-NOVA TO WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA).
042000     ADD 1 TO WS-CONT-REAGENDADAS.
042100 0320-EXIT.
042200     EXIT.
042300
042400*----------------------------------------------------------------
042500*    TESTE DE ATRASO - NAO CONCLUIDA E DATA ANTERIOR A DE
042600*    PROCESSAMENTO (OS-0310: CONCLUIDA NUNCA E ATRASADA).
042700*----------------------------------------------------------------
042800 0400-TESTA-ATRASO.                                               FTO0310R
042900     IF WS-TAB-TSK-CONCLUIDA(WS-SUB-TAB-TAREFA) = 'S'
043000        MOVE 'N' TO WS-TAB-HIT-ATRASADA(WS-QTD-TAB-HIT)
043100     ELSE
043200        IF WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA) < WS-DATA-PROC-8
043300           MOVE 'S' TO WS-TAB-HIT-ATRASADA(WS-QTD-TAB-HIT)
043400        ELSE
043500           MOVE 'N' TO WS-TAB-HIT-ATRASADA(WS-QTD-TAB-HIT).
043600 0400-EXIT.
043700     EXIT.
043800
043900*----------------------------------------------------------------
044000*    CONSULTA POR PERIODO - TAREFAS DE UM USUARIO ENTRE DUAS
044100*    DATAS, ORDEM DE DATA ASCENDENTE (OS-0233).
044200*----------------------------------------------------------------
044300 0500-SELECIONA-PERIODO.                                          RAS0233R
044400     WRITE REG-TSKPER FROM CABE1 AFTER ADVANCING PAGE.
044500     IF WS-TEM-CONSULTA = 'N'
044600        GO TO 0500-EXIT.
044700
044800     MOVE CNS-USUARIO-ID TO CABE2-USUARIO.
044900     MOVE CNS-DATA-INI   TO CABE2-DATA-INI.
045000     MOVE CNS-DATA-FIM   TO CABE2-DATA-FIM.
045100     WRITE REG-TSKPER FROM CABE2 AFTER 2.
045200
045300     MOVE ZERO TO WS-QTD-TAB-HIT.
045400     PERFORM 0510-AVALIA-UMA-TAREFA THRU 0510-EXIT
045500         VARYING WS-SUB-TAB-TAREFA FROM 1 BY 1
045600         UNTIL WS-SUB-TAB-TAREFA > WS-QTD-TAB-TAREFA.
045700
045800     IF WS-QTD-TAB-HIT = 0
045900        WRITE REG-TSKPER FROM DETAIL-SEM-TAREFA AFTER 2
046000        GO TO 0500-EXIT.
046100
046200     PERFORM 0520-ORDENA-ACERTOS THRU 0520-EXIT.
046300     PERFORM 0530-IMPRIME-UM-ACERTO THRU 0530-EXIT
046400         VARYING WS-SUB-TAB-HIT FROM 1 BY 1
046500         UNTIL WS-SUB-TAB-HIT > WS-QTD-TAB-HIT.
046600 0500-EXIT.
046700     EXIT.
046800
046900 0510-AVALIA-UMA-TAREFA.
047000     PERFORM 0511-PROCURA-USUARIO THRU 0511-EXIT.
047100     IF WS-ACHOU-TAREFA = 'N'
047200        GO TO 0510-EXIT.
047300     IF WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA) < CNS-DATA-INI
047400        GO TO 0510-EXIT.
047500     IF WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA) > CNS-DATA-FIM
047600        GO TO 0510-EXIT.
047700     IF WS-QTD-TAB-HIT >= 200
047800        GO TO 0510-EXIT.
047900
048000     ADD 1 TO WS-QTD-TAB-HIT.
048100     MOVE WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA)
048200                               TO WS-TAB-HIT-DATA(WS-QTD-TAB-HIT).
048300     MOVE WS-TAB-TSK-TITULO(WS-SUB-TAB-TAREFA)
048400                               TO WS-TAB-HIT-TITULO(WS-QTD-TAB-HIT).
048500     MOVE WS-TAB-TSK-DURACAO(WS-SUB-TAB-TAREFA)
048600                               TO WS-TAB-HIT-DURACAO(WS-QTD-TAB-HIT).
048700     MOVE WS-TAB-TSK-CONCLUIDA(WS-SUB-TAB-TAREFA)
048800                               TO WS-TAB-HIT-CONCLUIDA(WS-QTD-TAB-HIT).
048900     MOVE WS-TAB-TSK-OBJ-ID(WS-SUB-TAB-TAREFA)
049000                               TO WS-TAB-HIT-OBJ-ID(WS-QTD-TAB-HIT).
049100     PERFORM 0400-TESTA-ATRASO THRU 0400-EXIT.
049200 0510-EXIT.
049300     EXIT.
049400
049500*----------------------------------------------------------------
049600*    LOCALIZA O USUARIO DONO DO OBJETIVO DA TAREFA CORRENTE E
049700*    CONFERE SE E O USUARIO PEDIDO NA CONSULTA. REUTILIZA
049800*    WS-ACHOU-TAREFA COMO FLAG DE "BATE COM O USUARIO".
049900*----------------------------------------------------------------
050000 0511-PROCURA-USUARIO.
050100     MOVE 'N' TO WS-ACHOU-TAREFA.
050200     PERFORM 0512-COMPARA-OBJUSU THRU 0512-EXIT
050300         VARYING WS-SUB-TAB-OBJUSU FROM 1 BY 1
050400         UNTIL WS-SUB-TAB-OBJUSU > WS-QTD-TAB-OBJUSU
050500            OR WS-ACHOU-TAREFA = 'S'.
050600 0511-EXIT.
050700     EXIT.
050800
050900 0512-COMPARA-OBJUSU.
051000     IF WS-TAB-OU-OBJ-ID(WS-SUB-TAB-OBJUSU) =
051100        WS-TAB-TSK-OBJ-ID(WS-SUB-TAB-TAREFA)
051200        IF WS-TAB-OU-USU-ID(WS-SUB-TAB-OBJUSU) = CNS-USUARIO-ID
051300           MOVE 'S' TO WS-ACHOU-TAREFA.
051400 0512-EXIT.
051500     EXIT.
051600
051700*----------------------------------------------------------------
051800*    ORDENA OS ACERTOS POR DATA ASCENDENTE - BOLHA SIMPLES.
051900*----------------------------------------------------------------
052000 0520-ORDENA-ACERTOS.
052100     IF WS-QTD-TAB-HIT < 2
052200        GO TO 0520-EXIT.
052300     MOVE 'S' TO WS-ORD-TROCOU.
052400 0521-PASSADA.
052500     IF WS-ORD-TROCOU = 'N'
052600        GO TO 0520-EXIT.
052700     MOVE 'N' TO WS-ORD-TROCOU.
052800     PERFORM 0522-COMPARA-PAR THRU 0522-EXIT
052900         VARYING WS-ORD-I FROM 1 BY 1
053000         UNTIL WS-ORD-I > WS-QTD-TAB-HIT - 1.
053100     GO TO 0521-PASSADA.
053200 0520-EXIT.
053300     EXIT.
053400
053500 0522-COMPARA-PAR.
053600     IF WS-TAB-HIT-DATA(WS-ORD-I) > WS-TAB-HIT-DATA(WS-ORD-I + 1)
053700        MOVE WS-TAB-HIT-DATA(WS-ORD-I)      TO WS-ORD-AUX-DATA
053800        MOVE WS-TAB-HIT-TITULO(WS-ORD-I)    TO WS-ORD-AUX-TITULO
053900        MOVE WS-TAB-HIT-DURACAO(WS-ORD-I)   TO WS-ORD-AUX-DURACAO
054000        MOVE WS-TAB-HIT-CONCLUIDA(WS-ORD-I) TO WS-ORD-AUX-CONCLUIDA
054100        MOVE WS-TAB-HIT-ATRASADA(WS-ORD-I)  TO WS-ORD-AUX-ATRASADA
054200        MOVE WS-TAB-HIT-OBJ-ID(WS-ORD-I)    TO WS-ORD-AUX-OBJ-ID
054300
054400        MOVE WS-TAB-HIT-DATA(WS-ORD-I + 1)
054500                                TO WS-TAB-HIT-DATA(WS-ORD-I)
054600        MOVE WS-TAB-HIT-TITULO(WS-ORD-I + 1)
054700                                TO WS-TAB-HIT-TITULO(WS-ORD-I)
054800        MOVE WS-TAB-HIT-DURACAO(WS-ORD-I + 1)
054900                                TO WS-TAB-HIT-DURACAO(WS-ORD-I)
055000        MOVE WS-TAB-HIT-CONCLUIDA(WS-ORD-I + 1)
055100                                TO WS-TAB-HIT-CONCLUIDA(WS-ORD-I)
055200        MOVE WS-TAB-HIT-ATRASADA(WS-ORD-I + 1)
055300                                TO WS-TAB-HIT-ATRASADA(WS-ORD-I)
055400        MOVE WS-TAB-HIT-OBJ-ID(WS-ORD-I + 1)
055500                                TO WS-TAB-HIT-OBJ-ID(WS-ORD-I)
055600
055700        MOVE WS-ORD-AUX-DATA      TO WS-TAB-HIT-DATA(WS-ORD-I + 1)
055800        MOVE WS-ORD-AUX-TITULO    TO WS-TAB-HIT-TITULO(WS-ORD-I + 1)
055900        MOVE WS-ORD-AUX-DURACAO   TO WS-TAB-HIT-DURACAO(WS-ORD-I + 1)
056000        MOVE WS-ORD-AUX-CONCLUIDA TO WS-TAB-HIT-CONCLUIDA(WS-ORD-I + 1)
056100        MOVE WS-ORD-AUX-ATRASADA  TO WS-TAB-HIT-ATRASADA(WS-ORD-I + 1)
056200        MOVE WS-ORD-AUX-OBJ-ID    TO WS-TAB-HIT-OBJ-ID(WS-ORD-I + 1)
056300        MOVE 'S' TO WS-ORD-TROCOU.
056400 0522-EXIT.
056500     EXIT.
056600
056700 0530-IMPRIME-UM-ACERTO.
056800     MOVE WS-TAB-HIT-DATA(WS-SUB-TAB-HIT)    TO DTP-DATA.
056900     MOVE WS-TAB-HIT-TITULO(WS-SUB-TAB-HIT)  TO DTP-TITULO.
057000     MOVE WS-TAB-HIT-DURACAO(WS-SUB-TAB-HIT) TO DTP-DURACAO.
057100     IF WS-TAB-HIT-CONCLUIDA(WS-SUB-TAB-HIT) = 'S'
057200        MOVE 'CONCLUIDA'  TO DTP-SITUACAO
057300     ELSE
057400        IF WS-TAB-HIT-ATRASADA(WS-SUB-TAB-HIT) = 'S'
057500           MOVE 'ATRASADA'   TO DTP-SITUACAO
057600        ELSE
057700           MOVE 'PENDENTE'   TO DTP-SITUACAO.
057800     WRITE REG-TSKPER FROM DETAIL-TSKPER AFTER 1.
057900 0530-EXIT.
058000     EXIT.
058100
058200*----------------------------------------------------------------
058300*    REGRAVA O MESTRE TAREFAS NA MESMA ORDEM DE LEITURA (JA E A
058400*    ORDEM EXIGIDA DE TSK-OBJ-ID/TSK-DATA) E IMPRIME OS TOTAIS.
058500*----------------------------------------------------------------
058600 0900-REGRAVA-ARQUIVO.
058700     PERFORM 0910-GRAVA-UMA THRU 0910-EXIT
058800         VARYING WS-SUB-TAB-TAREFA FROM 1 BY 1
058900         UNTIL WS-SUB-TAB-TAREFA > WS-QTD-TAB-TAREFA.
059000 0900-EXIT.
059100     EXIT.
059200
059300 0910-GRAVA-UMA.
059400     MOVE SPACES TO REG-TAREFA.
059500     MOVE WS-TAB-TSK-ID(WS-SUB-TAB-TAREFA)        TO TSK-ID.
059600     MOVE WS-TAB-TSK-OBJ-ID(WS-SUB-TAB-TAREFA)    TO TSK-OBJ-ID.
059700     MOVE WS-TAB-TSK-MT-ID(WS-SUB-TAB-TAREFA)     TO TSK-MT-ID.
059800     MOVE WS-TAB-TSK-DATA(WS-SUB-TAB-TAREFA)      TO TSK-DATA.
059900     MOVE WS-TAB-TSK-DURACAO(WS-SUB-TAB-TAREFA)   TO TSK-DURACAO.
060000     MOVE WS-TAB-TSK-CONCLUIDA(WS-SUB-TAB-TAREFA) TO TSK-CONCLUIDA.
060100     MOVE WS-TAB-TSK-DATACONCL(WS-SUB-TAB-TAREFA)
060200                                          TO TSK-DATA-CONCLUSAO.
060300     MOVE WS-TAB-TSK-TITULO(WS-SUB-TAB-TAREFA)    TO TSK-TITULO.
060400     MOVE WS-TAB-TSK-DESC(WS-SUB-TAB-TAREFA)      TO TSK-DESC.
060500     WRITE REG-TAREFA-NOVA FROM REG-TAREFA.
060600 0910-EXIT.
060700     EXIT.
060800
060900*----------------------------------------------------------------
061000*    TOTAIS DE CONTROLE DO LOTE DE TRANSACOES - GRAVADOS AO PE
061100*    DA MESMA LISTAGEM TSKPER, MESMO QUANDO NAO HOUVE CONSULTA.
061200*----------------------------------------------------------------
061300 0920-IMPRIME-TOTAIS.
061400     MOVE WS-CONT-CONCLUIDAS    TO DTT-CONCLUIDAS.
061500     MOVE WS-CONT-REABERTAS     TO DTT-REABERTAS.
061600     MOVE WS-CONT-REAGENDADAS   TO DTT-REAGENDADAS.
061700     MOVE WS-CONT-REJEITADAS    TO DTT-REJEITADAS.
061800     WRITE REG-TSKPER FROM DETAIL-TOTAIS AFTER 2.
061900 0920-EXIT.
062000     EXIT.

